000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. ar-reminder-system.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 03/29/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   03/29/1993  R.A.  ORIGINAL WRITE-UP.  TOP MENU FOR THE A/R    §AR-001
001400*               SIDE - SAME SHAPE AS THE PAYABLE SYSTEM'S OWN     §AR-001
001500*               MENU, CALLING OUT TO ONE WORKER PROGRAM PER       §AR-001
001600*               OPTION.                                           §AR-001
001700*   09/08/1995  J.K.  OPTION 1 RENAMED "RUN NIGHTLY REMINDER      §AR-027
001800*               BATCH" AND NOW CONFIRMS BEFORE CALLING THE FOUR   §AR-027
001900*               BATCH STEPS, SAME AS THE REPORT OPTIONS ON THE    §AR-027
002000*               OLD PAYMENT-MODE SUB-MENU.                        §AR-027
002100*   06/09/1998  D.S.  Y2K REVIEW: THIS PROGRAM HAS NO DATE        §Y2K-019
002200*               FIELDS OF ITS OWN - NOTHING TO CHECK.  SIGNED     §Y2K-019
002300*               OFF.                                              §Y2K-019
002400*   2024-03-25  R.A.  TICKET AR-128: REWRITTEN FOR THE INVOICE    §AR-128
002500*               DUNNING PROJECT - THE OLD COLLECTIONS TICKLER     §AR-128
002600*               OPTIONS BECOME THE NIGHTLY BATCH, BULK IMPORT,    §AR-128
002700*               MARK-PAID AND RETRY OPTIONS BELOW.                §AR-128
002800*   2024-04-21  R.A.  TICKET AR-134: REWORDED EARLIER CHANGE LOG  §AR-134
002900*               ENTRIES THAT NAMED THE OLD PAYABLE-SIDE VENDOR/   §AR-134
003000*               VOUCHER SCREENS - COLLECTIONS NEVER RAN OFF THAT  §AR-134
003100*               SIDE OF THE SHOP.  NO CODE CHANGE.                §AR-134
003200*   2024-04-22  R.A.  TICKET AR-135: DROPPED THE COPY OF WSCASE01 - §AR-135
003300*               THIS MENU TAKES A SINGLE DIGIT OPTION - NOTHING   §AR-135
003400*               HERE EVER RAN AN INSPECT ... CONVERTING ON IT.    §AR-135
003500* -------------------------------------------------------------
003600
003700ENVIRONMENT DIVISION.
003800
003900DATA DIVISION.
004000
004100    WORKING-STORAGE SECTION.
004200
004300
004400        01  W-MAIN-MENU-OPTION         PIC 9.
004500            88  VALID-MAIN-MENU-OPTION     VALUE 0 THROUGH 4.
004600
004700        01  W-MAIN-MENU-OPTION-X REDEFINES W-MAIN-MENU-OPTION
004800                                  PIC X(01).
004900
005000        01  W-VALID-ANSWER             PIC X.
005100            88  VALID-ANSWER               VALUE "Y", "N".
005200            88  BATCH-RUN-IS-CONFIRMED     VALUE "Y".
005300
005400        01  W-TODAY-8                 PIC 9(08).
005500        01  W-TODAY-8-X REDEFINES W-TODAY-8.
005600            05  W-TODAY-CCYY          PIC 9(04).
005700            05  W-TODAY-MM            PIC 9(02).
005800            05  W-TODAY-DD            PIC 9(02).
005900
006000        01  W-TODAY-PRINT             PIC 99/99/9999.
006100
006200        01  W-BATCH-STEPS-RUN         PIC 9(02)  COMP.
006300
006400        01  W-BATCH-BANNER.
006500            05  W-BANNER-TEXT         PIC X(30)
006600                        VALUE "A/R REMINDER SYSTEM - RUN ON ".
006700            05  W-BANNER-DATE         PIC X(10).
006800            05  FILLER                PIC X(40) VALUE SPACES.
006900
007000        01  W-BATCH-BANNER-X REDEFINES W-BATCH-BANNER
007100                                  PIC X(80).
007200
007300        01  MSG-CONFIRMATION           PIC X(60).
007400        01  DUMMY                      PIC X.
007500
007600PROCEDURE DIVISION.
007700
007800     ACCEPT W-TODAY-8 FROM DATE YYYYMMDD.
007900     MOVE W-TODAY-MM   TO W-TODAY-PRINT(1:2).
008000     MOVE W-TODAY-DD   TO W-TODAY-PRINT(4:2).
008100     MOVE W-TODAY-CCYY TO W-TODAY-PRINT(7:4).
008200     MOVE W-TODAY-PRINT TO W-BANNER-DATE.
008300     DISPLAY W-BATCH-BANNER-X.
008400
008500     PERFORM GET-MENU-OPTION.
008600     PERFORM GET-MENU-OPTION UNTIL
008700                                 W-MAIN-MENU-OPTION EQUAL ZERO
008800                              OR VALID-MAIN-MENU-OPTION.
008900
009000     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
009100
009200     STOP RUN.
009300
009400GET-MENU-OPTION.
009500
009600     PERFORM CLEAR-SCREEN.
009700     DISPLAY "                          A/R INVOICE REMINDER SYSTEM".
009800     DISPLAY " ".
009900     DISPLAY "                    -------------------------------------".
010000     DISPLAY "                    | 1 - RUN NIGHTLY REMINDER BATCH    |".
010100     DISPLAY "                    | 2 - BULK IMPORT CLIENTS/INVOICES  |".
010200     DISPLAY "                    | 3 - MARK INVOICE PAID             |".
010300     DISPLAY "                    | 4 - RETRY FAILED REMINDER         |".
010400     DISPLAY "                    | 0 - EXIT                          |".
010500     DISPLAY "                    -------------------------------------".
010600     DISPLAY " ".
010700     DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
010800     PERFORM JUMP-LINE 10 TIMES.
010900     ACCEPT W-MAIN-MENU-OPTION.
011000
011100     IF W-MAIN-MENU-OPTION EQUAL ZERO
011200        DISPLAY "PROGRAM TERMINATED !"
011300     ELSE
011400        IF NOT VALID-MAIN-MENU-OPTION
011500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011600           ACCEPT DUMMY.
011700
011800DO-OPTIONS.
011900
012000     PERFORM CLEAR-SCREEN.
012100
012200     IF W-MAIN-MENU-OPTION = 1
012300
012400        MOVE "DO YOU CONFIRM RUNNING THE NIGHTLY REMINDER BATCH ?  <Y/N>"
012500          TO MSG-CONFIRMATION
012600
012700        PERFORM CONFIRM-EXECUTION
012800        PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
012900
013000        IF BATCH-RUN-IS-CONFIRMED
013100           MOVE ZERO TO W-BATCH-STEPS-RUN
013200           CALL "overdue-status-update"
013300           ADD 1 TO W-BATCH-STEPS-RUN
013400           CALL "seqstep-default-init"
013500           ADD 1 TO W-BATCH-STEPS-RUN
013600           CALL "reminder-dispatch"
013700           ADD 1 TO W-BATCH-STEPS-RUN
013800           CALL "dashboard-statistics"
013900           ADD 1 TO W-BATCH-STEPS-RUN
014000           DISPLAY "NIGHTLY REMINDER BATCH COMPLETE - "
014100              W-BATCH-STEPS-RUN " STEPS RUN.  <ENTER> TO CONTINUE"
014200           ACCEPT DUMMY.
014300
014400     IF W-MAIN-MENU-OPTION = 2
014500        CALL "bulk-import-loader"
014600        DISPLAY "BULK IMPORT COMPLETE ! <ENTER> TO CONTINUE"
014700        ACCEPT DUMMY.
014800
014900     IF W-MAIN-MENU-OPTION = 3
015000        CALL "mark-invoice-paid".
015100
015200     IF W-MAIN-MENU-OPTION = 4
015300        CALL "reminder-retry".
015400
015500     PERFORM GET-MENU-OPTION.
015600     PERFORM GET-MENU-OPTION UNTIL
015700                                 W-MAIN-MENU-OPTION EQUAL ZERO
015800                              OR VALID-MAIN-MENU-OPTION.
015900
016000COPY "PLGENERAL.CBL".
016100
016200
016300
016400
016500
016600
016700
016800
016900

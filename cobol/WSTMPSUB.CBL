000100
000200* WSTMPSUB.CBL
000300* -------------------------------------------------------------
000400*   Working-storage for PLTMPSUB.CBL - the letter-template
000500*   placeholder substitution used by send-single-reminder and
000600*   letter-template-formatter.  The placeholder table is
000700*   loaded once per reminder step with the seven named values
000800*   collections agreed to standardise on; an unrecognised
000900*   {placeholder} in the template is reported back through
001000*   WS-TMPSUB-UNKNOWN-NAME.
001100* -------------------------------------------------------------
001200
001300     01  WS-TMPSUB-SOURCE          PIC X(500).
001400     01  WS-TMPSUB-SRC-LEN         PIC 9(03)  COMP.
001500     01  WS-TMPSUB-RESULT          PIC X(500).
001600     01  WS-TMPSUB-RESULT-LEN      PIC 9(03)  COMP.
001700     01  WS-TMPSUB-SCAN-POS        PIC 9(03)  COMP.
001800     01  WS-TMPSUB-APPEND-IX       PIC 9(02)  COMP.
001900     01  WS-TMPSUB-NAME-LEN        PIC 9(02)  COMP.
002000     01  WS-TMPSUB-CHAR            PIC X(01).
002100     01  WS-TMPSUB-CURRENT-NAME    PIC X(14).
002200     01  WS-TMPSUB-UNKNOWN-NAME    PIC X(14).
002300
002400     01  WS-TMPSUB-BRACE-SWITCH    PIC X(01).
002500         88  WS-TMPSUB-INSIDE-BRACE    VALUE "Y".
002600
002700     01  WS-TMPSUB-FOUND-SWITCH    PIC X(01).
002800         88  WS-TMPSUB-FOUND-PLACEHOLDER  VALUE "Y".
002900
003000     01  WS-TMPSUB-ERROR-SWITCH    PIC X(01).
003100         88  WS-TMPSUB-UNKNOWN-PLACEHOLDER  VALUE "Y".
003200
003300     01  WS-TMPSUB-PH-TABLE.
003400         05  WS-TMPSUB-PH-ENTRY OCCURS 7 TIMES
003500                                 INDEXED BY WS-TMPSUB-PH-IX.
003600             10  WS-TMPSUB-PH-NAME      PIC X(14).
003700             10  WS-TMPSUB-PH-VALUE     PIC X(40).
003800             10  WS-TMPSUB-PH-VALUE-LEN PIC 9(02) COMP.
003900
004000
004100
004200
004300
004400
004500

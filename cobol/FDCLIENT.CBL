000100
000200* FDCLIENT.CBL
000300* -------------------------------------------------------------
000400*   CLIENT-FILE record layout - accounts-receivable client
000500*   master.  One record per client, keyed on CLIENT-ID.
000600*   Carried forward from the old vendor-master layout; the
000700*   shop kept the same name/contact/active-flag shape, just
000800*   renamed for the client side of the ledger.        -- R.A.
000900* -------------------------------------------------------------
001000
001100     01  CLIENT-RECORD.
001200         05  CLIENT-ID             PIC 9(06).
001300         05  CLIENT-NAME           PIC X(40).
001400         05  CLIENT-EMAIL          PIC X(50).
001500         05  CLIENT-COMPANY        PIC X(40).
001600         05  CLIENT-PHONE          PIC X(20).
001700         05  CLIENT-ACTIVE         PIC X(01).
001800             88  CLIENT-IS-ACTIVE      VALUE "Y".
001900             88  CLIENT-IS-INACTIVE    VALUE "N".
002000         05  FILLER                PIC X(33).
002100
002200
002300
002400
002500
002600
002700

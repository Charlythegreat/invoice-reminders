000100
000200* FDREMIND.CBL
000300* -------------------------------------------------------------
000400*   REMINDER-FILE record layout - one scheduled/sent reminder
000500*   instance per escalation step of an invoice.  Keyed on
000600*   REM-ID; looked up sequentially for the daily dispatch run
000700*   and by REM-ID alone for the retry utility.
000800*   REM-SENT-DATE of zero means "never sent" - same zero-means-
000900*   empty convention the old voucher file used for VOUCHER-PAID-
001000*   DATE.                                               -- R.A.
001100* -------------------------------------------------------------
001200
001300     01  REMINDER-RECORD.
001400         05  REM-ID                PIC 9(06).
001500         05  REM-INVOICE-ID        PIC 9(06).
001600         05  REM-STEP-NUMBER       PIC 9(02).
001700         05  REM-SCHED-DATE        PIC 9(08).
001800         05  REM-SCHED-DATE-X REDEFINES REM-SCHED-DATE.
001900             10  REM-SCHED-CCYY    PIC 9(04).
002000             10  REM-SCHED-MM      PIC 9(02).
002100             10  REM-SCHED-DD      PIC 9(02).
002200         05  REM-SENT-DATE         PIC 9(08).
002300         05  REM-SENT-DATE-X REDEFINES REM-SENT-DATE.
002400             10  REM-SENT-CCYY     PIC 9(04).
002500             10  REM-SENT-MM       PIC 9(02).
002600             10  REM-SENT-DD       PIC 9(02).
002700         05  REM-STATUS            PIC X(01).
002800             88  REM-STATUS-PENDING    VALUE "P".
002900             88  REM-STATUS-SENT       VALUE "S".
003000             88  REM-STATUS-FAILED     VALUE "F".
003100             88  REM-STATUS-CANCELLED  VALUE "C".
003200         05  REM-ERROR-MSG         PIC X(60).
003300         05  REM-EMAIL-SUBJECT     PIC X(100).
003400         05  FILLER                PIC X(14).
003500
003600
003700
003800
003900
004000
004100

000100
000200* SLSEQSTP.CBL
000300*   FILE-CONTROL entry for SEQSTP-FILE - the escalation-ladder
000400*   header/step data.  Small, sequential, read whole into the
000500*   W-STEP-TABLE working-storage array at the start of a run.
000600
000700     SELECT SEQSTP-FILE
000800            ASSIGN TO SEQSTPFL
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL.
001100
001200
001300
001400
001500
001600
001700

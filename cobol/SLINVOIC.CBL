000100
000200* SLINVOIC.CBL
000300*   FILE-CONTROL entry for INVOICE-FILE - indexed by INV-ID,
000400*   alternate indexed by INV-NUMBER for the uniqueness check
000500*   the loader and the importer both perform before a WRITE.
000600
000700     SELECT INVOICE-FILE
000800            ASSIGN TO INVOICFL
000900            ORGANIZATION IS INDEXED
001000            ACCESS MODE IS DYNAMIC
001100            RECORD KEY IS INV-ID
001200            ALTERNATE RECORD KEY IS INV-NUMBER.
001300
001400
001500
001600
001700
001800
001900

000100
000200* PL-LOOK-FOR-INVOICE-RECORD.CBL
000300*   Keyed lookup on INVOICE-FILE by INV-ID.  Caller moves the
000400*   id into INV-ID before PERFORMing this paragraph.
000500
000600LOOK-FOR-INVOICE-RECORD.
000700
000800     READ INVOICE-FILE RECORD
000900        INVALID KEY
001000           MOVE "N" TO W-FOUND-INVOICE-RECORD.
001100
001200
001300
001400
001500
001600
001700

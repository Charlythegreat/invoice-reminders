000100
000200* FDRMDCTL.CBL
000300*   RMD-CONTROL-FILE record - a single record, key always 1,
000400*   that carries the last REM-ID issued so the scheduler can
000500*   hand out the next one without a re-scan of REMINDER-FILE.
000600
000700     01  RMD-CONTROL-RECORD.
000800         05  RMD-CONTROL-KEY       PIC 9(01).
000900         05  RMD-LAST-REMINDER-ID  PIC 9(06).
001000         05  FILLER                PIC X(73).
001100
001200
001300
001400
001500
001600
001700

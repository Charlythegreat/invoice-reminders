000100
000200* SLCLIENT.CBL
000300*   FILE-CONTROL entry for CLIENT-FILE - indexed by CLIENT-ID,
000400*   alternate indexed by CLIENT-EMAIL so the bulk importer can
000500*   look up a client already on file without a sequential scan.
000600
000700     SELECT CLIENT-FILE
000800            ASSIGN TO CLIENTFL
000900            ORGANIZATION IS INDEXED
001000            ACCESS MODE IS DYNAMIC
001100            RECORD KEY IS CLIENT-ID
001200            ALTERNATE RECORD KEY IS CLIENT-EMAIL.
001300
001400
001500
001600
001700
001800
001900

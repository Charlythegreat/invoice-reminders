000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. seqstep-default-init.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 03/02/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   03/02/1993  R.A.  ORIGINAL WRITE-UP.  CARRIES THE SHOP'S ONE  §AR-001
001400*               AND ONLY ESCALATION LADDER - THE "STANDARD"       §AR-001
001500*               SEQUENCE - FORWARD INTO THE STEP FILE IF NOBODY   §AR-001
001600*               HAS SET ONE UP YET.                               §AR-001
001700*   11/14/1994  R.A.  ADDED THE FOUR-STEP TABLE INSTEAD OF ASKING §AR-014
001800*               THE OPERATOR TO KEY THE STEPS IN ONE AT A TIME -  §AR-014
001900*               COLLECTIONS WANTS THE SAME LADDER EVERY TIME.     §AR-014
002000*   06/09/1998  D.S.  Y2K REVIEW: SEQSTP-SCHED AND STEP-DAYS-     §Y2K-009
002100*               AFTER FIELDS ARE ALREADY FOUR-DIGIT CENTURY       §Y2K-009
002200*               DATES WHERE DATES APPEAR - NO CHANGE REQUIRED.    §Y2K-009
002300*               SIGNED OFF FOR CENTURY ROLLOVER.                  §Y2K-009
002400*   2009-05-18  M.T.  RENAMED FROM THE OLD CONTROL-RECORD SHAPE   §AR-062
002500*               TO THE SEQUENCE-HEADER / STEP-RECORD PAIR NOW     §AR-062
002600*               CARRIED ON SEQSTP-FILE.                           §AR-062
002700*   2024-03-08  R.A.  TICKET AR-115: REWRITTEN FOR THE INVOICE    §AR-115
002800*               DUNNING PROJECT - SEQUENCE 0001 "SEQUENCE         §AR-115
002900*               STANDARD", FOUR STEPS AT 1/7/15/30 DAYS PAST DUE. §AR-115
003000* -------------------------------------------------------------
003100
003200ENVIRONMENT DIVISION.
003300    CONFIGURATION SECTION.
003400    SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM.
003600
003700    INPUT-OUTPUT SECTION.
003800    FILE-CONTROL.
003900
004000        COPY "SLSEQSTP.CBL".
004100
004200DATA DIVISION.
004300    FILE SECTION.
004400
004500        COPY "FDSEQSTP.CBL".
004600
004700    WORKING-STORAGE SECTION.
004800
004900        01  W-END-OF-FILE             PIC X(01).
005000            88  END-OF-FILE               VALUE "Y".
005100
005200        01  W-FOUND-DEFAULT-SEQUENCE  PIC X(01).
005300            88  FOUND-DEFAULT-SEQUENCE    VALUE "Y".
005400
005500        01  W-STEP-IX                 PIC 9(02)  COMP.
005600
005700        01  W-STEP-TABLE.
005800            05  W-STEP-ENTRY OCCURS 4 TIMES.
005900                10  W-STEP-DAYS       PIC 9(03)  COMP.
006000                10  W-STEP-SUBJECT    PIC X(100).
006100                10  W-STEP-BODY       PIC X(500).
006200
006300        01  W-MESSAGE-LINE.
006400            05  W-MESSAGE-TEXT        PIC X(60).
006500            05  FILLER                PIC X(20).
006600
006700        01  W-MESSAGE-LINE-X REDEFINES W-MESSAGE-LINE
006800                                  PIC X(80).
006900
007000        77  DUMMY                     PIC X(01).
007100
007200PROCEDURE DIVISION.
007300
0074000000-MAIN-LOGIC.
007500
007600     PERFORM 0100-LOAD-STEP-TABLE.
007700     PERFORM 0200-CHECK-FOR-DEFAULT-SEQUENCE.
007800
007900     IF NOT FOUND-DEFAULT-SEQUENCE
008000        PERFORM 0300-WRITE-DEFAULT-SEQUENCE
008100        MOVE "SEQUENCE STANDARD CREATED - 4 STEPS ON THE LADDER."
008200          TO W-MESSAGE-TEXT
008300     ELSE
008400        MOVE "A DEFAULT SEQUENCE ALREADY EXISTS - NOTHING TO DO."
008500          TO W-MESSAGE-TEXT.
008600
008700     DISPLAY W-MESSAGE-TEXT.
008800
008900     STOP RUN.
009000
0091000000-EXIT.
009200     EXIT.
009300
0094000100-LOAD-STEP-TABLE.
009500
009600*    THE SHOP KEEPS THE WORDING FOR THE FOUR RUNGS OF THE
009700*    LADDER RIGHT HERE SO NOBODY HAS TO HUNT THROUGH A
009800*    SPREADSHEET TO SEE WHAT A CLIENT IS GOING TO RECEIVE.
009900
010000     MOVE 1   TO W-STEP-DAYS(1).
010100     MOVE "Rappel : Facture {invoice_number} échue"
010200       TO W-STEP-SUBJECT(1).
010300     MOVE "Bonjour {client_name}, la facture {invoice_number} d'un montant de {amount} {currency} est échue depuis le {due_date}. Merci de procéder au règlement. {sender_name}"
010400       TO W-STEP-BODY(1).
010500
010600     MOVE 7   TO W-STEP-DAYS(2).
010700     MOVE "2ème rappel : Facture {invoice_number} impayée"
010800       TO W-STEP-SUBJECT(2).
010900     MOVE "Bonjour {client_name}, sans réponse à notre premier rappel, la facture {invoice_number} ({amount} {currency}, échue le {due_date}) reste impayée. Merci de régulariser rapidement. {sender_name}"
011000       TO W-STEP-BODY(2).
011100
011200     MOVE 15  TO W-STEP-DAYS(3).
011300     MOVE "URGENT : Facture {invoice_number} en retard de paiement"
011400       TO W-STEP-SUBJECT(3).
011500     MOVE "Bonjour {client_name}, la facture {invoice_number} émise le {issue_date} pour {amount} {currency} est en retard de paiement significatif. Merci de nous contacter sans délai. {sender_name}"
011600       TO W-STEP-BODY(3).
011700
011800     MOVE 30  TO W-STEP-DAYS(4).
011900     MOVE "DERNIER RAPPEL : Facture {invoice_number} - Action requise"
012000       TO W-STEP-SUBJECT(4).
012100     MOVE "Bonjour {client_name}, ceci est notre dernier rappel concernant la facture {invoice_number} de {amount} {currency}, échue le {due_date}. À défaut de règlement, ce dossier sera transmis pour action. {sender_name}"
012200       TO W-STEP-BODY(4).
012300
0124000200-CHECK-FOR-DEFAULT-SEQUENCE.
012500
012600     MOVE "N" TO W-FOUND-DEFAULT-SEQUENCE.
012700     MOVE "N" TO W-END-OF-FILE.
012800
012900     OPEN INPUT SEQSTP-FILE.
013000
013100     PERFORM 0210-READ-SEQSTP-NEXT.
013200     PERFORM 0220-CHECK-ONE-RECORD
013300         UNTIL END-OF-FILE OR FOUND-DEFAULT-SEQUENCE.
013400
013500     CLOSE SEQSTP-FILE.
013600
0137000210-READ-SEQSTP-NEXT.
013800
013900     READ SEQSTP-FILE
014000        AT END
014100           MOVE "Y" TO W-END-OF-FILE.
014200
0143000220-CHECK-ONE-RECORD.
014400
014500     IF SEQSTP-IS-HEADER AND SEQ-DEFAULT-YES
014600        MOVE "Y" TO W-FOUND-DEFAULT-SEQUENCE
014700     ELSE
014800        PERFORM 0210-READ-SEQSTP-NEXT.
014900
0150000300-WRITE-DEFAULT-SEQUENCE.
015100
015200     OPEN EXTEND SEQSTP-FILE.
015300
015400     MOVE SPACES TO SEQSTP-RECORD.
015500     MOVE "H"    TO SEQH-REC-TYPE.
015600     MOVE 1      TO SEQUENCE-ID.
015700     MOVE "Séquence Standard" TO SEQUENCE-NAME.
015800     MOVE "Y"    TO SEQ-IS-DEFAULT.
015900     MOVE "Y"    TO SEQ-IS-ACTIVE.
016000     WRITE SEQSTP-RECORD.
016100
016200     MOVE 1 TO W-STEP-IX.
016300     PERFORM 0310-WRITE-ONE-STEP UNTIL W-STEP-IX > 4.
016400
016500     CLOSE SEQSTP-FILE.
016600
0167000310-WRITE-ONE-STEP.
016800
016900     MOVE SPACES         TO SEQSTP-RECORD.
017000     MOVE "S"             TO SEQS-REC-TYPE.
017100     MOVE 1                TO STEP-SEQUENCE-ID.
017200     MOVE W-STEP-IX         TO STEP-NUMBER.
017300     MOVE W-STEP-DAYS(W-STEP-IX)    TO STEP-DAYS-AFTER.
017400     MOVE W-STEP-SUBJECT(W-STEP-IX) TO STEP-SUBJECT-TMPL.
017500     MOVE W-STEP-BODY(W-STEP-IX)    TO STEP-BODY-TMPL.
017600     WRITE SEQSTP-RECORD.
017700
017800     ADD 1 TO W-STEP-IX.
017900
018000
018100
018200
018300
018400
018500

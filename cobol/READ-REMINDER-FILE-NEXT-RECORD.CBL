000100
000200* READ-REMINDER-FILE-NEXT-RECORD.CBL
000300*   Sequential read-next idiom for the reminder file, used by
000400*   the dispatcher and the dashboard statistics sweep.
000500
000600READ-REMINDER-FILE-NEXT-RECORD.
000700
000800     READ REMINDER-FILE NEXT RECORD
000900        AT END
001000           MOVE "Y" TO W-END-OF-FILE.
001100
001200
001300
001400
001500
001600
001700

000100
000200* SLREMIND.CBL
000300*   FILE-CONTROL entry for REMINDER-FILE - indexed by REM-ID.
000400
000500     SELECT REMINDER-FILE
000600            ASSIGN TO REMINDFL
000700            ORGANIZATION IS INDEXED
000800            ACCESS MODE IS DYNAMIC
000900            RECORD KEY IS REM-ID.
001000
001100
001200
001300
001400
001500
001600

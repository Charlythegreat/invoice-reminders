000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. overdue-status-update.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 03/02/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   03/02/1993  R.A.  ORIGINAL WRITE-UP.  SWEEPS THE INVOICE      §AR-002
001400*               FILE AT THE START OF THE NIGHTLY CHAIN AND        §AR-002
001500*               FLIPS ANYTHING PAST DUE TO OVERDUE.               §AR-002
001600*   08/21/1995  J.K.  ADDED THE RUN-CONTROL PRINT LINE - AUDIT    §AR-019
001700*               WANTED A COUNT OF HOW MANY WENT OVERDUE EACH      §AR-019
001800*               NIGHT, NOT JUST A SILENT REWRITE.                 §AR-019
001900*   06/09/1998  D.S.  Y2K REVIEW: INV-DUE-DATE AND W-TODAY-8      §Y2K-010
002000*               ARE BOTH FOUR-DIGIT CENTURY DATES - COMPARISON    §Y2K-010
002100*               IS A STRAIGHT NUMERIC LESS-THAN, NO CENTURY       §Y2K-010
002200*               WINDOWING LOGIC NEEDED.  SIGNED OFF.              §Y2K-010
002300*   2015-07-30  M.T.  SWITCHED THE RUN DATE OVER TO ACCEPT        §AR-071
002400*               FROM DATE YYYYMMDD - THE OLD TWO-DIGIT PICTURE    §AR-071
002500*               WAS A Y2K HOLDOVER NOBODY HAD RETIRED YET.        §AR-071
002600*   2024-03-08  R.A.  TICKET AR-115: REWRITTEN FOR THE INVOICE    §AR-115
002700*               DUNNING PROJECT - REPLACES THE OLD MANUAL AGING   §AR-115
002800*               WALK COLLECTIONS USED TO DO OFF THE PRINTED       §AR-115
002900*               STATEMENT RUN EACH MORNING.                       §AR-115
003000*   2024-04-21  R.A.  TICKET AR-134: REWORDED EARLIER CHANGE LOG  §AR-134
003100*               ENTRIES THAT NAMED THE OLD PAYABLE-SIDE VENDOR/   §AR-134
003200*               VOUCHER SCREENS - COLLECTIONS NEVER RAN OFF THAT  §AR-134
003300*               SIDE OF THE SHOP.  NO CODE CHANGE.                §AR-134
003400* -------------------------------------------------------------
003500
003600ENVIRONMENT DIVISION.
003700    CONFIGURATION SECTION.
003800    SPECIAL-NAMES.
003900        C01 IS TOP-OF-FORM.
004000
004100    INPUT-OUTPUT SECTION.
004200    FILE-CONTROL.
004300
004400        COPY "SLINVOIC.CBL".
004500
004600        SELECT CONTROL-REPORT
004700               ASSIGN TO CTLRPT
004800               ORGANIZATION IS LINE SEQUENTIAL.
004900
005000DATA DIVISION.
005100    FILE SECTION.
005200
005300        COPY "FDINVOIC.CBL".
005400
005500        FD  CONTROL-REPORT
005600            LABEL RECORDS ARE OMITTED.
005700        01  CONTROL-REPORT-LINE       PIC X(80).
005800
005900    WORKING-STORAGE SECTION.
006000
006100        01  W-END-OF-FILE             PIC X(01).
006200            88  END-OF-FILE               VALUE "Y".
006300
006400        01  W-TODAY-8                 PIC 9(08).
006500        01  W-TODAY-8-X REDEFINES W-TODAY-8.
006600            05  W-TODAY-CCYY          PIC 9(04).
006700            05  W-TODAY-MM            PIC 9(02).
006800            05  W-TODAY-DD            PIC 9(02).
006900
007000        01  W-TODAY-PRINT             PIC 99/99/9999.
007100
007200        01  W-OVERDUE-COUNT           PIC 9(06)  COMP.
007300        01  W-OVERDUE-COUNT-EDIT      PIC ZZZ,ZZ9.
007400
007500        01  HEADING-1.
007600            05  FILLER                PIC X(25)
007700                        VALUE "DAILY RUN CONTROL REPORT".
007800            05  FILLER                PIC X(55) VALUE SPACES.
007900
008000        01  HEADING-2.
008100            05  FILLER                PIC X(18)
008200                        VALUE "PROCESSING DATE: ".
008300            05  H2-DATE               PIC X(10).
008400            05  FILLER                PIC X(52) VALUE SPACES.
008500
008600        01  DETAIL-OVERDUE-LINE.
008700            05  FILLER                PIC X(30)
008800                        VALUE "INVOICES MARKED OVERDUE.....:".
008900            05  DET-OVERDUE-COUNT     PIC ZZZ,ZZ9.
009000            05  FILLER                PIC X(42) VALUE SPACES.
009100
009200PROCEDURE DIVISION.
009300
0094000000-MAIN-LOGIC.
009500
009600     ACCEPT W-TODAY-8 FROM DATE YYYYMMDD.
009700     MOVE ZERO TO W-OVERDUE-COUNT.
009800
009900     OPEN I-O INVOICE-FILE.
010000
010100     PERFORM READ-INVOICE-FILE-NEXT-RECORD.
010200     PERFORM 0100-CHECK-ONE-INVOICE UNTIL END-OF-FILE.
010300
010400     CLOSE INVOICE-FILE.
010500
010600     PERFORM 0200-PRINT-CONTROL-REPORT.
010700
010800     STOP RUN.
010900
0110000000-EXIT.
011100     EXIT.
011200
0113000100-CHECK-ONE-INVOICE.
011400
011500     IF INV-STATUS-PENDING AND INV-DUE-DATE < W-TODAY-8
011600        MOVE "O" TO INV-STATUS
011700        REWRITE INVOICE-RECORD
011800           INVALID KEY
011900              DISPLAY "*** ERROR REWRITING INVOICE FILE ***"
012000        END-REWRITE
012100        ADD 1 TO W-OVERDUE-COUNT.
012200
012300     PERFORM READ-INVOICE-FILE-NEXT-RECORD.
012400
0125000200-PRINT-CONTROL-REPORT.
012600
012700     MOVE W-TODAY-MM   TO W-TODAY-PRINT(1:2).
012800     MOVE W-TODAY-DD   TO W-TODAY-PRINT(4:2).
012900     MOVE W-TODAY-CCYY TO W-TODAY-PRINT(7:4).
013000     MOVE W-TODAY-PRINT TO H2-DATE.
013100     MOVE W-OVERDUE-COUNT TO DET-OVERDUE-COUNT.
013200
013300     OPEN OUTPUT CONTROL-REPORT.
013400     MOVE HEADING-1 TO CONTROL-REPORT-LINE.
013500     WRITE CONTROL-REPORT-LINE.
013600     MOVE HEADING-2 TO CONTROL-REPORT-LINE.
013700     WRITE CONTROL-REPORT-LINE.
013800     MOVE SPACES TO CONTROL-REPORT-LINE.
013900     WRITE CONTROL-REPORT-LINE.
014000     MOVE DETAIL-OVERDUE-LINE TO CONTROL-REPORT-LINE.
014100     WRITE CONTROL-REPORT-LINE.
014200     CLOSE CONTROL-REPORT.
014300
014400COPY "READ-INVOICE-FILE-NEXT-RECORD.CBL".
014500
014600
014700
014800
014900
015000
015100
015200
015300

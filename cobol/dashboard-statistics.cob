000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. dashboard-statistics.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 07/06/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   07/06/1993  R.A.  ORIGINAL WRITE-UP.  ONE PASS OVER EACH      §AR-009
001400*               MASTER, COUNTING WHAT COLLECTIONS WANTED ON       §AR-009
001500*               THE MORNING STATUS BOARD - CARRIED OVER FROM      §AR-009
001600*               THE OLD DEDUCTIBLES REPORT'S HEADING/DETAIL       §AR-009
001700*               SHAPE, SORT STEP DROPPED - THESE ARE JUST         §AR-009
001800*               COUNTERS, NOT A LISTING.                          §AR-009
001900*   05/02/1996  J.K.  ADDED THE PENDING-AMOUNT TOTAL - AUDIT      §AR-036
002000*               WANTED TO SEE OUTSTANDING DOLLARS, NOT JUST A     §AR-036
002100*               RECORD COUNT.                                     §AR-036
002200*   06/09/1998  D.S.  Y2K REVIEW: W-TODAY-8 IS FOUR-DIGIT         §Y2K-017
002300*               CENTURY, USED ONLY FOR THE TWO "TODAY" TESTS.     §Y2K-017
002400*               SIGNED OFF.                                       §Y2K-017
002500*   2024-03-21  R.A.  TICKET AR-125: REWRITTEN FOR THE INVOICE    §AR-125
002600*               DUNNING PROJECT - THE OLD COLLECTIONS TICKLER     §AR-125
002700*               BOARD FIGURES BECOME CLIENT/INVOICE/REMINDER      §AR-125
002800*               COUNTERS.                                         §AR-125
002900*   2024-04-21  R.A.  TICKET AR-134: REWORDED EARLIER CHANGE LOG  §AR-134
003000*               ENTRIES THAT NAMED THE OLD PAYABLE-SIDE VENDOR/   §AR-134
003100*               VOUCHER SCREENS - COLLECTIONS NEVER RAN OFF THAT  §AR-134
003200*               SIDE OF THE SHOP.  NO CODE CHANGE.                §AR-134
003300* -------------------------------------------------------------
003400
003500ENVIRONMENT DIVISION.
003600    CONFIGURATION SECTION.
003700    SPECIAL-NAMES.
003800        C01 IS TOP-OF-FORM.
003900
004000    INPUT-OUTPUT SECTION.
004100    FILE-CONTROL.
004200
004300        COPY "SLCLIENT.CBL".
004400        COPY "SLINVOIC.CBL".
004500        COPY "SLREMIND.CBL".
004600
004700        SELECT CONTROL-REPORT
004800               ASSIGN TO CTLRPT
004900               ORGANIZATION IS LINE SEQUENTIAL.
005000
005100DATA DIVISION.
005200    FILE SECTION.
005300
005400        COPY "FDCLIENT.CBL".
005500        COPY "FDINVOIC.CBL".
005600        COPY "FDREMIND.CBL".
005700
005800        FD  CONTROL-REPORT
005900            LABEL RECORDS ARE OMITTED.
006000        01  CONTROL-REPORT-LINE       PIC X(80).
006100
006200    WORKING-STORAGE SECTION.
006300
006400        01  W-END-OF-FILE             PIC X(01).
006500            88  END-OF-FILE               VALUE "Y".
006600
006700        01  W-TODAY-8                 PIC 9(08).
006800        01  W-TODAY-8-X REDEFINES W-TODAY-8.
006900            05  W-TODAY-CCYY          PIC 9(04).
007000            05  W-TODAY-MM            PIC 9(02).
007100            05  W-TODAY-DD            PIC 9(02).
007200
007300        01  W-ACTIVE-CLIENT-COUNT     PIC 9(06)  COMP.
007400        01  W-TOTAL-INVOICE-COUNT     PIC 9(06)  COMP.
007500        01  W-PENDING-INVOICE-COUNT   PIC 9(06)  COMP.
007600        01  W-OVERDUE-INVOICE-COUNT   PIC 9(06)  COMP.
007700        01  W-SENT-TODAY-COUNT        PIC 9(06)  COMP.
007800        01  W-PENDING-REMINDER-COUNT  PIC 9(06)  COMP.
007900
008000        01  W-PENDING-AMOUNT          PIC S9(08)V99.
008100
008200        01  HEADING-1.
008300            05  FILLER                PIC X(30)
008400                        VALUE "DASHBOARD STATISTICS REPORT".
008500            05  FILLER                PIC X(50) VALUE SPACES.
008600
008700        01  DETAIL-LINE.
008800            05  DET-LABEL             PIC X(30).
008900            05  DET-VALUE             PIC Z(08)9.
009000            05  FILLER                PIC X(41) VALUE SPACES.
009100
009200        01  DETAIL-AMOUNT-LINE.
009300            05  FILLER                PIC X(30)
009400                        VALUE "TOTAL PENDING AMOUNT.........:".
009500            05  DET-AMOUNT-VALUE      PIC Z(07)9.99.
009600            05  FILLER                PIC X(38) VALUE SPACES.
009700
009800PROCEDURE DIVISION.
009900
0100000000-MAIN-LOGIC.
010100
010200     ACCEPT W-TODAY-8 FROM DATE YYYYMMDD.
010300
010400     MOVE ZERO TO W-ACTIVE-CLIENT-COUNT W-TOTAL-INVOICE-COUNT
010500                  W-PENDING-INVOICE-COUNT W-OVERDUE-INVOICE-COUNT
010600                  W-SENT-TODAY-COUNT W-PENDING-REMINDER-COUNT
010700                  W-PENDING-AMOUNT.
010800
010900     PERFORM 0100-SCAN-CLIENT-FILE.
011000     PERFORM 0200-SCAN-INVOICE-FILE.
011100     PERFORM 0300-SCAN-REMINDER-FILE.
011200     PERFORM 0400-PRINT-DASHBOARD-REPORT.
011300
011400     STOP RUN.
011500
0116000000-EXIT.
011700     EXIT.
011800
0119000100-SCAN-CLIENT-FILE.
012000
012100     OPEN INPUT CLIENT-FILE.
012200     MOVE "N" TO W-END-OF-FILE.
012300
012400     PERFORM 0110-READ-CLIENT-NEXT.
012500     PERFORM 0120-CHECK-ONE-CLIENT UNTIL END-OF-FILE.
012600
012700     CLOSE CLIENT-FILE.
012800
0129000110-READ-CLIENT-NEXT.
013000
013100     READ CLIENT-FILE NEXT RECORD
013200        AT END
013300           MOVE "Y" TO W-END-OF-FILE.
013400
0135000120-CHECK-ONE-CLIENT.
013600
013700     IF CLIENT-IS-ACTIVE
013800        ADD 1 TO W-ACTIVE-CLIENT-COUNT.
013900
014000     PERFORM 0110-READ-CLIENT-NEXT.
014100
0142000200-SCAN-INVOICE-FILE.
014300
014400     OPEN INPUT INVOICE-FILE.
014500     MOVE "N" TO W-END-OF-FILE.
014600
014700     PERFORM 0210-READ-INVOICE-NEXT.
014800     PERFORM 0220-CHECK-ONE-INVOICE UNTIL END-OF-FILE.
014900
015000     CLOSE INVOICE-FILE.
015100
0152000210-READ-INVOICE-NEXT.
015300
015400     READ INVOICE-FILE NEXT RECORD
015500        AT END
015600           MOVE "Y" TO W-END-OF-FILE.
015700
0158000220-CHECK-ONE-INVOICE.
015900
016000     ADD 1 TO W-TOTAL-INVOICE-COUNT.
016100
016200     IF INV-STATUS-PENDING
016300        ADD 1 TO W-PENDING-INVOICE-COUNT
016400        ADD INV-AMOUNT TO W-PENDING-AMOUNT
016500        IF INV-DUE-DATE < W-TODAY-8
016600           ADD 1 TO W-OVERDUE-INVOICE-COUNT.
016700
016800     PERFORM 0210-READ-INVOICE-NEXT.
016900
0170000300-SCAN-REMINDER-FILE.
017100
017200     OPEN INPUT REMINDER-FILE.
017300     MOVE "N" TO W-END-OF-FILE.
017400
017500     PERFORM 0310-READ-REMINDER-NEXT.
017600     PERFORM 0320-CHECK-ONE-REMINDER UNTIL END-OF-FILE.
017700
017800     CLOSE REMINDER-FILE.
017900
0180000310-READ-REMINDER-NEXT.
018100
018200     READ REMINDER-FILE NEXT RECORD
018300        AT END
018400           MOVE "Y" TO W-END-OF-FILE.
018500
0186000320-CHECK-ONE-REMINDER.
018700
018800     IF REM-STATUS-PENDING
018900        ADD 1 TO W-PENDING-REMINDER-COUNT
019000     ELSE
019100        IF REM-STATUS-SENT AND REM-SENT-DATE = W-TODAY-8
019200           ADD 1 TO W-SENT-TODAY-COUNT.
019300
019400     PERFORM 0310-READ-REMINDER-NEXT.
019500
0196000400-PRINT-DASHBOARD-REPORT.
019700
019800     OPEN EXTEND CONTROL-REPORT.
019900
020000     MOVE SPACES TO CONTROL-REPORT-LINE.
020100     WRITE CONTROL-REPORT-LINE.
020200     MOVE HEADING-1 TO CONTROL-REPORT-LINE.
020300     WRITE CONTROL-REPORT-LINE.
020400
020500     MOVE "ACTIVE CLIENTS...............:" TO DET-LABEL.
020600     MOVE W-ACTIVE-CLIENT-COUNT TO DET-VALUE.
020700     MOVE DETAIL-LINE TO CONTROL-REPORT-LINE.
020800     WRITE CONTROL-REPORT-LINE.
020900
021000     MOVE "TOTAL INVOICES...............:" TO DET-LABEL.
021100     MOVE W-TOTAL-INVOICE-COUNT TO DET-VALUE.
021200     MOVE DETAIL-LINE TO CONTROL-REPORT-LINE.
021300     WRITE CONTROL-REPORT-LINE.
021400
021500     MOVE "PENDING INVOICES.............:" TO DET-LABEL.
021600     MOVE W-PENDING-INVOICE-COUNT TO DET-VALUE.
021700     MOVE DETAIL-LINE TO CONTROL-REPORT-LINE.
021800     WRITE CONTROL-REPORT-LINE.
021900
022000     MOVE "OVERDUE INVOICES.............:" TO DET-LABEL.
022100     MOVE W-OVERDUE-INVOICE-COUNT TO DET-VALUE.
022200     MOVE DETAIL-LINE TO CONTROL-REPORT-LINE.
022300     WRITE CONTROL-REPORT-LINE.
022400
022500     MOVE W-PENDING-AMOUNT TO DET-AMOUNT-VALUE.
022600     MOVE DETAIL-AMOUNT-LINE TO CONTROL-REPORT-LINE.
022700     WRITE CONTROL-REPORT-LINE.
022800
022900     MOVE "REMINDERS SENT TODAY.........:" TO DET-LABEL.
023000     MOVE W-SENT-TODAY-COUNT TO DET-VALUE.
023100     MOVE DETAIL-LINE TO CONTROL-REPORT-LINE.
023200     WRITE CONTROL-REPORT-LINE.
023300
023400     MOVE "REMINDERS PENDING............:" TO DET-LABEL.
023500     MOVE W-PENDING-REMINDER-COUNT TO DET-VALUE.
023600     MOVE DETAIL-LINE TO CONTROL-REPORT-LINE.
023700     WRITE CONTROL-REPORT-LINE.
023800
023900     CLOSE CONTROL-REPORT.
024000
024100
024200
024300
024400
024500
024600
024700
024800

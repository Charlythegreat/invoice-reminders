000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. reminder-dispatch.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 04/18/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   04/18/1993  R.A.  ORIGINAL WRITE-UP.  THE 0900 BATCH STEP -   §AR-008
001400*               SWEEPS DUE REMINDERS, CANCELS WHAT NO LONGER      §AR-008
001500*               NEEDS DISPATCHING, SENDS THE REST.                §AR-008
001600*   03/14/1996  J.K.  PAID INVOICE CANCELS THE REMINDER; A        §AR-033
001700*               CANCELLED INVOICE DOES NOT - COLLECTIONS WANTED   §AR-033
001800*               THE DUNNING TO CONTINUE ON A CANCELLED INVOICE    §AR-033
001900*               UNTIL SOMEONE SORTS IT OUT MANUALLY.              §AR-033
002000*   06/09/1998  D.S.  Y2K REVIEW: REM-SCHED-DATE COMPARED TO      §Y2K-016
002100*               W-TODAY-8, BOTH FOUR-DIGIT CENTURY.  SIGNED OFF.  §Y2K-016
002200*   2009-11-05  M.T.  DUE-REMINDER IDS ARE NOW STAGED IN A        §AR-058
002300*               WORKING TABLE BEFORE ANY CALL OUT TO SEND-SINGLE- §AR-058
002400*               REMINDER - THE OLD IN-LINE CALL WHILE REMINDER-   §AR-058
002500*               FILE WAS STILL OPEN I-O WAS LOCKING THE FILE ON   §AR-058
002600*               THE CALLED PROGRAM'S OWN OPEN.                    §AR-058
002700*   2024-03-20  R.A.  TICKET AR-124: REWRITTEN FOR THE INVOICE    §AR-124
002800*               DUNNING PROJECT.  APPENDS ITS TOTALS TO THE SAME  §AR-124
002900*               CTLRPT THE OVERDUE STEP OPENS OUTPUT FOR FIRST.   §AR-124
003000* -------------------------------------------------------------
003100
003200ENVIRONMENT DIVISION.
003300    CONFIGURATION SECTION.
003400    SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM.
003600
003700    INPUT-OUTPUT SECTION.
003800    FILE-CONTROL.
003900
004000        COPY "SLREMIND.CBL".
004100        COPY "SLINVOIC.CBL".
004200        COPY "SLCLIENT.CBL".
004300
004400        SELECT CONTROL-REPORT
004500               ASSIGN TO CTLRPT
004600               ORGANIZATION IS LINE SEQUENTIAL.
004700
004800DATA DIVISION.
004900    FILE SECTION.
005000
005100        COPY "FDREMIND.CBL".
005200        COPY "FDINVOIC.CBL".
005300        COPY "FDCLIENT.CBL".
005400
005500        FD  CONTROL-REPORT
005600            LABEL RECORDS ARE OMITTED.
005700        01  CONTROL-REPORT-LINE       PIC X(80).
005800
005900    WORKING-STORAGE SECTION.
006000
006100        01  W-END-OF-FILE             PIC X(01).
006200            88  END-OF-FILE               VALUE "Y".
006300
006400        01  W-FOUND-INVOICE-RECORD    PIC X(01).
006500            88  FOUND-INVOICE-RECORD      VALUE "Y".
006600
006700        01  W-FOUND-CLIENT-RECORD     PIC X(01).
006800            88  FOUND-CLIENT-RECORD       VALUE "Y".
006900
007000        01  W-TODAY-8                 PIC 9(08).
007100        01  W-TODAY-8-X REDEFINES W-TODAY-8.
007200            05  W-TODAY-CCYY          PIC 9(04).
007300            05  W-TODAY-MM            PIC 9(02).
007400            05  W-TODAY-DD            PIC 9(02).
007500
007600        01  W-TODAY-PRINT             PIC 99/99/9999.
007700
007800        01  W-EXAMINED-COUNT          PIC 9(06)  COMP.
007900        01  W-SENT-COUNT              PIC 9(06)  COMP.
008000        01  W-FAILED-COUNT            PIC 9(06)  COMP.
008100        01  W-CANCELLED-COUNT         PIC 9(06)  COMP.
008200
008300        01  W-DUE-TABLE.
008400            05  W-DUE-ENTRY OCCURS 500 TIMES
008500                            INDEXED BY W-DUE-IX.
008600                10  W-DUE-REM-ID      PIC 9(06).
008700
008800        01  W-DUE-COUNT               PIC 9(04)  COMP.
008900        01  W-DISPATCH-IX             PIC 9(04)  COMP.
009000
009100        01  W-RESULT-STATUS           PIC X(01).
009200
009300        01  HEADING-1.
009400            05  FILLER                PIC X(30)
009500                        VALUE "REMINDER DISPATCH TOTALS".
009600            05  FILLER                PIC X(50) VALUE SPACES.
009700
009800        01  DETAIL-EXAMINED-LINE.
009900            05  FILLER                PIC X(30)
010000                        VALUE "REMINDERS EXAMINED..........:".
010100            05  DET-EXAMINED-COUNT    PIC ZZZ,ZZ9.
010200            05  FILLER                PIC X(42) VALUE SPACES.
010300
010400        01  DETAIL-SENT-LINE.
010500            05  FILLER                PIC X(30)
010600                        VALUE "REMINDERS SENT...............:".
010700            05  DET-SENT-COUNT        PIC ZZZ,ZZ9.
010800            05  FILLER                PIC X(42) VALUE SPACES.
010900
011000        01  DETAIL-FAILED-LINE.
011100            05  FILLER                PIC X(30)
011200                        VALUE "REMINDERS FAILED.............:".
011300            05  DET-FAILED-COUNT      PIC ZZZ,ZZ9.
011400            05  FILLER                PIC X(42) VALUE SPACES.
011500
011600        01  DETAIL-CANCELLED-LINE.
011700            05  FILLER                PIC X(30)
011800                        VALUE "REMINDERS CANCELLED..........:".
011900            05  DET-CANCELLED-COUNT   PIC ZZZ,ZZ9.
012000            05  FILLER                PIC X(42) VALUE SPACES.
012100
012200PROCEDURE DIVISION.
012300
0124000000-MAIN-LOGIC.
012500
012600     ACCEPT W-TODAY-8 FROM DATE YYYYMMDD.
012700     MOVE ZERO TO W-EXAMINED-COUNT W-SENT-COUNT
012800                  W-FAILED-COUNT W-CANCELLED-COUNT W-DUE-COUNT.
012900
013000     PERFORM 0100-SWEEP-AND-CANCEL.
013100     PERFORM 0200-DISPATCH-STAGED-REMINDERS.
013200     PERFORM 0300-APPEND-CONTROL-REPORT.
013300
013400     STOP RUN.
013500
0136000000-EXIT.
013700     EXIT.
013800
0139000100-SWEEP-AND-CANCEL.
014000
014100*    FIRST PASS: WALK REMINDER-FILE, APPLY THE TWO CANCELLATION
014200*    RULES DIRECTLY, AND STAGE WHAT STILL NEEDS DISPATCHING INTO
014300*    W-DUE-TABLE.  REMINDER-FILE, INVOICE-FILE AND CLIENT-FILE
014400*    ARE ALL CLOSED BEFORE THE SECOND PASS CALLS OUT TO SEND-
014500*    SINGLE-REMINDER, WHICH OPENS THEM ITSELF.
014600
014700     OPEN I-O REMINDER-FILE.
014800     OPEN INPUT INVOICE-FILE.
014900     OPEN INPUT CLIENT-FILE.
015000
015100     MOVE "N" TO W-END-OF-FILE.
015200     PERFORM READ-REMINDER-FILE-NEXT-RECORD.
015300     PERFORM 0110-CHECK-ONE-REMINDER UNTIL END-OF-FILE.
015400
015500     CLOSE REMINDER-FILE.
015600     CLOSE INVOICE-FILE.
015700     CLOSE CLIENT-FILE.
015800
0159000110-CHECK-ONE-REMINDER.
016000
016100     IF REM-STATUS-PENDING AND REM-SCHED-DATE NOT > W-TODAY-8
016200        ADD 1 TO W-EXAMINED-COUNT
016300        PERFORM 0120-APPLY-CANCELLATION-RULES.
016400
016500     PERFORM READ-REMINDER-FILE-NEXT-RECORD.
016600
0167000120-APPLY-CANCELLATION-RULES.
016800
016900     MOVE REM-INVOICE-ID TO INV-ID.
017000     MOVE "Y" TO W-FOUND-INVOICE-RECORD.
017100     PERFORM LOOK-FOR-INVOICE-RECORD.
017200
017300     IF FOUND-INVOICE-RECORD AND INV-STATUS-PAID
017400        MOVE "C" TO REM-STATUS
017500        REWRITE REMINDER-RECORD
017600           INVALID KEY
017700              DISPLAY "*** ERROR REWRITING REMINDER FILE ***"
017800        ADD 1 TO W-CANCELLED-COUNT
017900     ELSE
018000        MOVE INV-CLIENT-ID TO CLIENT-ID
018100        MOVE "Y" TO W-FOUND-CLIENT-RECORD
018200        PERFORM LOOK-FOR-CLIENT-RECORD
018300        IF FOUND-CLIENT-RECORD AND CLIENT-IS-INACTIVE
018400           MOVE "C" TO REM-STATUS
018500           REWRITE REMINDER-RECORD
018600              INVALID KEY
018700                 DISPLAY "*** ERROR REWRITING REMINDER FILE ***"
018800           ADD 1 TO W-CANCELLED-COUNT
018900        ELSE
019000           ADD 1 TO W-DUE-COUNT
019100           SET W-DUE-IX TO W-DUE-COUNT
019200           MOVE REM-ID TO W-DUE-REM-ID(W-DUE-IX).
019300
0194000200-DISPATCH-STAGED-REMINDERS.
019500
019600     PERFORM 0210-DISPATCH-ONE-ENTRY
019700         VARYING W-DISPATCH-IX FROM 1 BY 1
019800         UNTIL W-DISPATCH-IX > W-DUE-COUNT.
019900
0200000210-DISPATCH-ONE-ENTRY.
020100
020200     CALL "send-single-reminder" USING
020300          W-DUE-REM-ID(W-DISPATCH-IX) W-TODAY-8 W-RESULT-STATUS.
020400
020500     IF W-RESULT-STATUS = "S"
020600        ADD 1 TO W-SENT-COUNT
020700     ELSE
020800        ADD 1 TO W-FAILED-COUNT.
020900
0210000300-APPEND-CONTROL-REPORT.
021100
021200     MOVE W-TODAY-MM   TO W-TODAY-PRINT(1:2).
021300     MOVE W-TODAY-DD   TO W-TODAY-PRINT(4:2).
021400     MOVE W-TODAY-CCYY TO W-TODAY-PRINT(7:4).
021500
021600     MOVE W-EXAMINED-COUNT  TO DET-EXAMINED-COUNT.
021700     MOVE W-SENT-COUNT      TO DET-SENT-COUNT.
021800     MOVE W-FAILED-COUNT    TO DET-FAILED-COUNT.
021900     MOVE W-CANCELLED-COUNT TO DET-CANCELLED-COUNT.
022000
022100     OPEN EXTEND CONTROL-REPORT.
022200     MOVE SPACES TO CONTROL-REPORT-LINE.
022300     WRITE CONTROL-REPORT-LINE.
022400     MOVE HEADING-1 TO CONTROL-REPORT-LINE.
022500     WRITE CONTROL-REPORT-LINE.
022600     MOVE DETAIL-EXAMINED-LINE TO CONTROL-REPORT-LINE.
022700     WRITE CONTROL-REPORT-LINE.
022800     MOVE DETAIL-SENT-LINE TO CONTROL-REPORT-LINE.
022900     WRITE CONTROL-REPORT-LINE.
023000     MOVE DETAIL-FAILED-LINE TO CONTROL-REPORT-LINE.
023100     WRITE CONTROL-REPORT-LINE.
023200     MOVE DETAIL-CANCELLED-LINE TO CONTROL-REPORT-LINE.
023300     WRITE CONTROL-REPORT-LINE.
023400     CLOSE CONTROL-REPORT.
023500
023600COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
023700COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
023800COPY "READ-REMINDER-FILE-NEXT-RECORD.CBL".
023900
024000
024100
024200
024300
024400
024500

000100
000200* FDMSTCTL.CBL
000300*   MSTCTL-FILE record - a single record, key always 1, that
000400*   carries the last CLIENT-ID and last INV-ID issued so the
000500*   bulk importer can hand out the next of each without a
000600*   re-scan of CLIENT-FILE/INVOICE-FILE.
000700
000800     01  MSTCTL-RECORD.
000900         05  MSTCTL-KEY            PIC 9(01).
001000         05  MSTCTL-LAST-CLIENT-ID PIC 9(06).
001100         05  MSTCTL-LAST-INVOICE-ID PIC 9(06).
001200         05  FILLER                PIC X(67).
001300
001400
001500
001600
001700
001800
001900

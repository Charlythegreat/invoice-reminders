000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. send-single-reminder.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 05/03/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   05/03/1993  R.A.  ORIGINAL WRITE-UP.  FORMATS ONE REMINDER's  §AR-004
001400*               LETTER AND DROPS IT ON THE OUTBOUND FILE, THEN    §AR-004
001500*               REWRITES THE REMINDER'S STATUS.                   §AR-004
001600*   09/30/1996  J.K.  ADDED THE MISSING-SEQUENCE AND MISSING-     §AR-024
001700*               STEP FAILURE TEXT - COLLECTIONS WAS SEEING BLANK  §AR-024
001800*               ERROR MESSAGES WHEN THE LADDER WAS MIS-SET UP.    §AR-024
001900*   06/09/1998  D.S.  Y2K REVIEW: REM-SENT-DATE SET FROM THE      §Y2K-012
002000*               CALLER'S LK-TODAY-8, ALREADY FOUR-DIGIT CENTURY.  §Y2K-012
002100*               SIGNED OFF.                                       §Y2K-012
002200*   2024-03-14  R.A.  TICKET AR-120: WRITTEN AS A CALLED          §AR-120
002300*               SUBPROGRAM - CALLED BY BOTH THE DISPATCH BATCH    §AR-120
002400*               AND THE RETRY UTILITY, ONE REMINDER AT A TIME.    §AR-120
002500*   2024-03-15  R.A.  TICKET AR-121: TEMPLATE FORMATTING MOVED    §AR-121
002600*               OUT TO LETTER-TEMPLATE-FORMATTER SO THIS MODULE   §AR-121
002700*               ONLY WORRIES ABOUT THE LADDER LOOKUP AND THE      §AR-121
002800*               DISPATCH FILE.                                    §AR-121
002900*   2024-04-15  R.A.  TICKET AR-129: DISPATCH LETTER WAS NOT      §AR-129
003000*               WRITING A RECIPIENT LINE - CLIENT-FILE WAS        §AR-129
003100*               COPYed BUT NEVER OPENED OR READ.  NOW LOOKS UP    §AR-129
003200*               THE CLIENT OFF THE INVOICE AND WRITES             §AR-129
003300*               CLIENT-EMAIL AHEAD OF THE SUBJECT/BODY LINES.     §AR-129
003400* -------------------------------------------------------------
003500
003600ENVIRONMENT DIVISION.
003700    CONFIGURATION SECTION.
003800    SPECIAL-NAMES.
003900        C01 IS TOP-OF-FORM.
004000
004100    INPUT-OUTPUT SECTION.
004200    FILE-CONTROL.
004300
004400        COPY "SLREMIND.CBL".
004500        COPY "SLINVOIC.CBL".
004600        COPY "SLCLIENT.CBL".
004700        COPY "SLSEQSTP.CBL".
004800
004900        SELECT DISPATCH-FILE
005000               ASSIGN TO DISPATFL
005100               ORGANIZATION IS LINE SEQUENTIAL.
005200
005300DATA DIVISION.
005400    FILE SECTION.
005500
005600        COPY "FDREMIND.CBL".
005700        COPY "FDINVOIC.CBL".
005800        COPY "FDCLIENT.CBL".
005900        COPY "FDSEQSTP.CBL".
006000
006100        FD  DISPATCH-FILE
006200            LABEL RECORDS ARE OMITTED.
006300        01  DISPATCH-LINE             PIC X(500).
006400
006500    WORKING-STORAGE SECTION.
006600
006700        COPY "WSSEQTBL.CBL".
006800
006900        01  W-FOUND-INVOICE-RECORD    PIC X(01).
007000            88  FOUND-INVOICE-RECORD      VALUE "Y".
007100
007200        01  W-FOUND-CLIENT-RECORD     PIC X(01).
007300            88  FOUND-CLIENT-RECORD          VALUE "Y".
007400
007500        01  W-END-OF-FILE             PIC X(01).
007600            88  END-OF-FILE               VALUE "Y".
007700
007800        01  W-DEFAULT-SEQ-ID          PIC 9(04).
007900        01  W-DEFAULT-SEQ-ID-X REDEFINES W-DEFAULT-SEQ-ID.
008000            05  W-DEFAULT-SEQ-ID-SIGN PIC 9(01).
008100            05  FILLER                PIC 9(03).
008200
008300        01  W-STEP-FOUND-SWITCH       PIC X(01).
008400            88  W-STEP-FOUND              VALUE "Y".
008500
008600        01  W-DISPATCH-OK             PIC X(01).
008700            88  W-DISPATCH-IS-OK          VALUE "Y".
008800
008900        01  W-FORMAT-SUBJECT          PIC X(100).
009000        01  W-FORMAT-BODY             PIC X(500).
009100        01  W-FORMAT-UNKNOWN-SWITCH   PIC X(01).
009200            88  W-FORMAT-UNKNOWN           VALUE "Y".
009300        01  W-FORMAT-UNKNOWN-NAME     PIC X(14).
009400
009500LINKAGE SECTION.
009600
009700        01  LK-REM-ID                 PIC 9(06).
009800        01  LK-TODAY-8                PIC 9(08).
009900        01  LK-RESULT-STATUS          PIC X(01).
010000
010100PROCEDURE DIVISION USING LK-REM-ID LK-TODAY-8 LK-RESULT-STATUS.
010200
0103000000-MAIN-LOGIC.
010400
010500     OPEN I-O REMINDER-FILE.
010600     OPEN INPUT INVOICE-FILE.
010700     OPEN INPUT CLIENT-FILE.
010800     OPEN INPUT SEQSTP-FILE.
010900     OPEN EXTEND DISPATCH-FILE.
011000
011100     MOVE LK-REM-ID TO REM-ID.
011200     READ REMINDER-FILE RECORD
011300        INVALID KEY
011400           DISPLAY "*** REMINDER NOT FOUND FOR DISPATCH ***".
011500
011600     PERFORM 0100-LOAD-SEQSTP-TABLE.
011700     PERFORM 0200-DISPATCH-ONE-REMINDER.
011800
011900     REWRITE REMINDER-RECORD
012000        INVALID KEY
012100           DISPLAY "*** ERROR REWRITING REMINDER FILE ***".
012200
012300     MOVE REM-STATUS TO LK-RESULT-STATUS.
012400
012500     CLOSE REMINDER-FILE.
012600     CLOSE INVOICE-FILE.
012700     CLOSE CLIENT-FILE.
012800     CLOSE SEQSTP-FILE.
012900     CLOSE DISPATCH-FILE.
013000
013100     EXIT PROGRAM.
013200
0133000000-EXIT.
013400     EXIT.
013500
0136000100-LOAD-SEQSTP-TABLE.
013700
013800     MOVE 0    TO WS-SEQSTP-COUNT.
013900     MOVE ZERO TO W-DEFAULT-SEQ-ID.
014000     MOVE "N"  TO W-END-OF-FILE.
014100
014200     PERFORM 0110-READ-SEQSTP-NEXT.
014300     PERFORM 0120-LOAD-ONE-RECORD UNTIL END-OF-FILE.
014400
0145000110-READ-SEQSTP-NEXT.
014600
014700     READ SEQSTP-FILE
014800        AT END
014900           MOVE "Y" TO W-END-OF-FILE.
015000
0151000120-LOAD-ONE-RECORD.
015200
015300     IF SEQSTP-IS-STEP
015400        ADD 1 TO WS-SEQSTP-COUNT
015500        SET WS-SEQSTP-IX TO WS-SEQSTP-COUNT
015600        MOVE STEP-SEQUENCE-ID  TO WS-SEQSTP-TBL-SEQ-ID(WS-SEQSTP-IX)
015700        MOVE STEP-NUMBER       TO WS-SEQSTP-TBL-STEP-NO(WS-SEQSTP-IX)
015800        MOVE STEP-DAYS-AFTER   TO WS-SEQSTP-TBL-DAYS(WS-SEQSTP-IX)
015900        MOVE STEP-SUBJECT-TMPL TO WS-SEQSTP-TBL-SUBJECT(WS-SEQSTP-IX)
016000        MOVE STEP-BODY-TMPL    TO WS-SEQSTP-TBL-BODY(WS-SEQSTP-IX)
016100     ELSE
016200        IF SEQSTP-IS-HEADER AND SEQ-DEFAULT-YES AND SEQ-ACTIVE-YES
016300           MOVE SEQUENCE-ID TO W-DEFAULT-SEQ-ID.
016400
016500     PERFORM 0110-READ-SEQSTP-NEXT.
016600
0167000200-DISPATCH-ONE-REMINDER.
016800
016900     MOVE "Y" TO W-DISPATCH-OK.
017000     MOVE SPACES TO REM-ERROR-MSG.
017100
017200     IF W-DEFAULT-SEQ-ID = ZERO
017300        MOVE "N" TO W-DISPATCH-OK
017400        MOVE "Aucune séquence de relance configurée" TO REM-ERROR-MSG
017500     ELSE
017600        PERFORM 0210-FIND-MATCHING-STEP
017700        IF NOT W-STEP-FOUND
017800           MOVE "N" TO W-DISPATCH-OK
017900           STRING "Étape " REM-STEP-NUMBER " non trouvée"
018000              DELIMITED BY SIZE INTO REM-ERROR-MSG.
018100
018200     IF W-DISPATCH-IS-OK
018300        PERFORM 0220-VERIFY-INVOICE-EXISTS
018400        IF NOT FOUND-INVOICE-RECORD
018500           MOVE "N" TO W-DISPATCH-OK
018600           MOVE "Facture introuvable" TO REM-ERROR-MSG.
018700
018800     IF W-DISPATCH-IS-OK
018900        PERFORM 0225-VERIFY-CLIENT-EXISTS
019000        IF NOT FOUND-CLIENT-RECORD
019100           MOVE "N" TO W-DISPATCH-OK
019200           MOVE "Client introuvable" TO REM-ERROR-MSG.
019300
019400     IF W-DISPATCH-IS-OK
019500        CALL "letter-template-formatter" USING
019600             INV-ID
019700             WS-SEQSTP-TBL-SUBJECT(WS-SEQSTP-IX)
019800             WS-SEQSTP-TBL-BODY(WS-SEQSTP-IX)
019900             W-FORMAT-SUBJECT
020000             W-FORMAT-BODY
020100             W-FORMAT-UNKNOWN-SWITCH
020200             W-FORMAT-UNKNOWN-NAME
020300        IF W-FORMAT-UNKNOWN
020400           MOVE "N" TO W-DISPATCH-OK
020500           STRING "Erreur de template: variable "
020600                  W-FORMAT-UNKNOWN-NAME
020700                  " manquante"
020800             DELIMITED BY SIZE INTO REM-ERROR-MSG
020900        ELSE
021000           MOVE W-FORMAT-SUBJECT TO REM-EMAIL-SUBJECT
021100           PERFORM 0300-WRITE-DISPATCH-LETTER.
021200
021300     IF W-DISPATCH-IS-OK
021400        MOVE "S" TO REM-STATUS
021500        MOVE LK-TODAY-8 TO REM-SENT-DATE
021600        MOVE SPACES TO REM-ERROR-MSG
021700     ELSE
021800        MOVE "F" TO REM-STATUS
021900        MOVE ZERO TO REM-SENT-DATE.
022000
0221000210-FIND-MATCHING-STEP.
022200
022300     MOVE "N" TO W-STEP-FOUND-SWITCH.
022400     MOVE W-DEFAULT-SEQ-ID TO WS-SEQSTP-LOOKUP-SEQ-ID.
022500     MOVE REM-STEP-NUMBER  TO WS-SEQSTP-LOOKUP-STEP-NO.
022600
022700     PERFORM LOOK-FOR-SEQ-STEP-RECORD.
022800
022900     IF FOUND-SEQ-STEP-RECORD
023000        MOVE "Y" TO W-STEP-FOUND-SWITCH.
023100
0232000220-VERIFY-INVOICE-EXISTS.
023300
023400     MOVE REM-INVOICE-ID TO INV-ID.
023500     MOVE "Y" TO W-FOUND-INVOICE-RECORD.
023600     PERFORM LOOK-FOR-INVOICE-RECORD.
023700
0238000225-VERIFY-CLIENT-EXISTS.
023900
024000     MOVE INV-CLIENT-ID TO CLIENT-ID.
024100     MOVE "Y" TO W-FOUND-CLIENT-RECORD.
024200     PERFORM LOOK-FOR-CLIENT-RECORD.
024300
0244000300-WRITE-DISPATCH-LETTER.
024500
024600     MOVE SPACES TO DISPATCH-LINE.
024700     MOVE CLIENT-EMAIL TO DISPATCH-LINE.
024800     WRITE DISPATCH-LINE.
024900
025000     MOVE SPACES TO DISPATCH-LINE.
025100     MOVE REM-EMAIL-SUBJECT TO DISPATCH-LINE.
025200     WRITE DISPATCH-LINE.
025300
025400     MOVE W-FORMAT-BODY TO DISPATCH-LINE.
025500     WRITE DISPATCH-LINE.
025600
025700COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
025800COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
025900COPY "PL-LOOK-FOR-SEQ-STEP-RECORD.CBL".
026000
026100
026200
026300
026400
026500
026600

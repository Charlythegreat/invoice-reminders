000100
000200* WSCALDTE.CBL
000300* -------------------------------------------------------------
000400*   Working-storage for PLCALADD.CBL - true calendar-day
000500*   arithmetic (month lengths, leap years) used to compute a
000600*   reminder's REM-SCHED-DATE from an invoice's due date.
000700*   Replaces wsdate.cbl's old date-entry-validation fields,
000800*   which this system has no use for - nobody keys a date in
000900*   at 2 AM.                                            -- R.A.
001000* -------------------------------------------------------------
001100
001200     01  WS-CALDTE-DATE-IN         PIC 9(08).
001300     01  WS-CALDTE-DATE-IN-X REDEFINES WS-CALDTE-DATE-IN.
001400         05  WS-CALDTE-IN-CCYY     PIC 9(04).
001500         05  WS-CALDTE-IN-MM       PIC 9(02).
001600         05  WS-CALDTE-IN-DD       PIC 9(02).
001700
001800     01  WS-CALDTE-DAYS-TO-ADD     PIC 9(03)  COMP.
001900     01  WS-CALDTE-DATE-OUT        PIC 9(08).
002000
002100     01  WS-CALDTE-WORK-CCYY       PIC 9(04)  COMP.
002200     01  WS-CALDTE-WORK-MM         PIC 9(02)  COMP.
002300     01  WS-CALDTE-WORK-DD         PIC 9(02)  COMP.
002400     01  WS-CALDTE-DAYS-LEFT       PIC 9(05)  COMP.
002500     01  WS-CALDTE-DAYS-THIS-MTH   PIC 9(02)  COMP.
002600
002700     01  WS-CALDTE-LEAP-SWITCH     PIC X(01).
002800         88  WS-CALDTE-IS-LEAP-YEAR    VALUE "Y".
002900
003000     01  WS-CALDTE-DUMMY-QUOTIENT  PIC 9(04)  COMP.
003100     01  WS-CALDTE-REMAINDER-4     PIC 9(03)  COMP.
003200     01  WS-CALDTE-REMAINDER-100   PIC 9(03)  COMP.
003300     01  WS-CALDTE-REMAINDER-400   PIC 9(03)  COMP.
003400
003500     01  WS-CALDTE-MONTH-TABLE.
003600         05  WS-CALDTE-MONTH-LEN OCCURS 12 TIMES PIC 9(02) COMP
003700                                  VALUE ZERO.
003800
003900
004000
004100
004200
004300
004400

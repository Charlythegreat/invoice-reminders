000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. mark-invoice-paid.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 06/14/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   06/14/1993  R.A.  ORIGINAL WRITE-UP.  OPERATOR KEYS AN        §AR-006
001400*               INVOICE NUMBER, CONFIRMS, AND THE INVOICE IS      §AR-006
001500*               MARKED PAID - SAME SHAPE AS THE OLD MANUAL        §AR-006
001600*               WRITE-OFF CARD COLLECTIONS USED TO FILE.          §AR-006
001700*   12/11/1996  J.K.  NOW CASCADES TO CANCEL EVERY PENDING        §AR-029
001800*               REMINDER OF THE INVOICE - COLLECTIONS KEPT        §AR-029
001900*               DUNNING CLIENTS WHO HAD ALREADY PAID.             §AR-029
002000*   06/09/1998  D.S.  Y2K REVIEW: NO DATE FIELDS KEYED HERE, NO   §Y2K-014
002100*               FOUR-DIGIT-CENTURY EXPOSURE.  SIGNED OFF.         §Y2K-014
002200*   2024-03-18  R.A.  TICKET AR-122: LOOKUP NOW BY INV-NUMBER     §AR-122
002300*               VIA THE ALTERNATE KEY - THE OPERATOR DOES NOT     §AR-122
002400*               KNOW THE INTERNAL INV-ID.                         §AR-122
002500*   2024-04-17  R.A.  TICKET AR-131: SECOND AND LATER INVOICES    §AR-131
002600*               MARKED PAID IN THE SAME SESSION WERE CANCELLING   §AR-131
002700*               ZERO REMINDERS - READ NEXT PICKED UP WHERE THE    §AR-131
002800*               PRIOR INVOICE'S SWEEP LEFT OFF.  NOW STARTS THE   §AR-131
002900*               FILE BACK AT LOW-VALUES BEFORE EACH SWEEP.        §AR-131
003000*   2024-04-21  R.A.  TICKET AR-134: REWORDED EARLIER CHANGE LOG  §AR-134
003100*               ENTRIES THAT NAMED THE OLD PAYABLE-SIDE VENDOR/   §AR-134
003200*               VOUCHER SCREENS - COLLECTIONS NEVER RAN OFF THAT  §AR-134
003300*               SIDE OF THE SHOP.  NO CODE CHANGE.                §AR-134
003400*   2024-04-22  R.A.  TICKET AR-135: DROPPED THE COPY OF WSCASE01 - §AR-135
003500*               INV-NUMBER IS KEYED NUMERIC - NOTHING HERE EVER RAN §AR-135
003600*               AN INSPECT ... CONVERTING ON IT.                  §AR-135
003700* -------------------------------------------------------------
003800
003900ENVIRONMENT DIVISION.
004000    CONFIGURATION SECTION.
004100    SPECIAL-NAMES.
004200        C01 IS TOP-OF-FORM.
004300
004400    INPUT-OUTPUT SECTION.
004500    FILE-CONTROL.
004600
004700        COPY "SLINVOIC.CBL".
004800        COPY "SLREMIND.CBL".
004900
005000DATA DIVISION.
005100    FILE SECTION.
005200
005300        COPY "FDINVOIC.CBL".
005400        COPY "FDREMIND.CBL".
005500
005600    WORKING-STORAGE SECTION.
005700
005800
005900        01  W-FOUND-INVOICE-RECORD    PIC X(01).
006000            88  FOUND-INVOICE-RECORD      VALUE "Y".
006100
006200        01  W-END-OF-FILE             PIC X(01).
006300            88  END-OF-FILE               VALUE "Y".
006400
006500        01  W-VALID-ANSWER            PIC X(01).
006600            88  VALID-ANSWER              VALUE "Y", "N".
006700            88  PAYMENT-IS-CONFIRMED      VALUE "Y".
006800
006900        01  W-CANCELLED-COUNT         PIC 9(04)  COMP.
007000
007100        01  W-TODAY-8                 PIC 9(08).
007200        01  W-TODAY-8-X REDEFINES W-TODAY-8.
007300            05  W-TODAY-CCYY          PIC 9(04).
007400            05  W-TODAY-MM            PIC 9(02).
007500            05  W-TODAY-DD            PIC 9(02).
007600
007700        01  W-INV-NUMBER-ASKED        PIC X(20).
007800
007900        01  MSG-CONFIRMATION          PIC X(60).
008000        01  DUMMY                     PIC X(01).
008100
008200PROCEDURE DIVISION.
008300
0084000000-MAIN-LOGIC.
008500
008600     OPEN I-O INVOICE-FILE.
008700     OPEN I-O REMINDER-FILE.
008800
008900     PERFORM CLEAR-SCREEN.
009000
009100     ACCEPT W-TODAY-8 FROM DATE YYYYMMDD.
009200
009300     PERFORM 0100-ASK-FOR-INVOICE-NUMBER.
009400     PERFORM 0200-CONFIRM-AND-MARK-PAID
009500        UNTIL W-INV-NUMBER-ASKED = SPACES.
009600
009700     CLOSE INVOICE-FILE.
009800     CLOSE REMINDER-FILE.
009900
010000     EXIT PROGRAM.
010100
0102000000-EXIT.
010300     EXIT.
010400
0105000100-ASK-FOR-INVOICE-NUMBER.
010600
010700     DISPLAY "INFORM THE INVOICE NUMBER TO MARK PAID (<ENTER> TO QUIT): ".
010800     MOVE SPACES TO W-INV-NUMBER-ASKED.
010900     ACCEPT W-INV-NUMBER-ASKED.
011000
0111000200-CONFIRM-AND-MARK-PAID.
011200
011300     MOVE W-INV-NUMBER-ASKED TO INV-NUMBER.
011400     MOVE "Y" TO W-FOUND-INVOICE-RECORD.
011500
011600     READ INVOICE-FILE RECORD KEY IS INV-NUMBER
011700        INVALID KEY
011800           MOVE "N" TO W-FOUND-INVOICE-RECORD.
011900
012000     IF NOT FOUND-INVOICE-RECORD
012100        DISPLAY "*** INVOICE NOT ON FILE ! <ENTER> TO CONTINUE ***"
012200        ACCEPT DUMMY
012300     ELSE
012400        IF INV-STATUS-PAID
012500           DISPLAY "*** INVOICE ALREADY MARKED PAID ! <ENTER> TO CONTINUE ***"
012600           ACCEPT DUMMY
012700        ELSE
012800           DISPLAY "INVOICE " INV-NUMBER " AMOUNT " INV-AMOUNT
012900           MOVE "DO YOU CONFIRM MARKING THIS INVOICE AS PAID ?  <Y/N>"
013000              TO MSG-CONFIRMATION
013100           PERFORM ASK-USER-IF-WANT-TO-COMPLETE
013200           IF PAYMENT-IS-CONFIRMED
013300              PERFORM 0300-MARK-INVOICE-PAID
013400              PERFORM 0400-CANCEL-PENDING-REMINDERS.
013500
013600     PERFORM 0100-ASK-FOR-INVOICE-NUMBER.
013700
0138000300-MARK-INVOICE-PAID.
013900
014000     MOVE "D" TO INV-STATUS.
014100
014200     REWRITE INVOICE-RECORD
014300        INVALID KEY
014400           DISPLAY "*** ERROR REWRITING INVOICE FILE ***".
014500
0146000400-CANCEL-PENDING-REMINDERS.
014700
014800*    SWEEP REMINDER-FILE SEQUENTIALLY; CANCEL EVERY PENDING
014900*    REMINDER BELONGING TO THE INVOICE JUST MARKED PAID.  SENT
015000*    AND FAILED REMINDERS ARE LEFT ALONE.  THE FILE IS STARTED
015100*    BACK AT LOW-VALUES FIRST SO EACH INVOICE GETS A FULL SWEEP
015200*    REGARDLESS OF WHERE THE PRIOR INVOICE'S SWEEP LEFT OFF.
015300
015400     MOVE 0 TO W-CANCELLED-COUNT.
015500     MOVE "N" TO W-END-OF-FILE.
015600
015700     MOVE LOW-VALUES TO REM-ID.
015800     START REMINDER-FILE KEY IS NOT LESS THAN REM-ID
015900        INVALID KEY
016000           DISPLAY "*** ERROR REPOSITIONING REMINDER FILE ***".
016100
016200     PERFORM 0410-READ-REMINDER-NEXT.
016300     PERFORM 0420-CHECK-ONE-REMINDER UNTIL END-OF-FILE.
016400
016500     IF W-CANCELLED-COUNT > 0
016600        DISPLAY W-CANCELLED-COUNT " PENDING REMINDER(S) CANCELLED."
016700     ELSE
016800        DISPLAY "NO PENDING REMINDERS FOR THIS INVOICE.".
016900
017000     DISPLAY "INVOICE MARKED PAID ! <ENTER> TO CONTINUE".
017100     ACCEPT DUMMY.
017200
0173000410-READ-REMINDER-NEXT.
017400
017500     READ REMINDER-FILE NEXT RECORD
017600        AT END
017700           MOVE "Y" TO W-END-OF-FILE.
017800
0179000420-CHECK-ONE-REMINDER.
018000
018100     IF REM-INVOICE-ID = INV-ID AND REM-STATUS-PENDING
018200        MOVE "C" TO REM-STATUS
018300        REWRITE REMINDER-RECORD
018400           INVALID KEY
018500              DISPLAY "*** ERROR REWRITING REMINDER FILE ***"
018600        ADD 1 TO W-CANCELLED-COUNT.
018700
018800     PERFORM 0410-READ-REMINDER-NEXT.
018900
019000COPY "PLGENERAL.CBL".
019100
019200
019300
019400
019500
019600
019700
019800
019900

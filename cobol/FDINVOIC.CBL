000100
000200* FDINVOIC.CBL
000300* -------------------------------------------------------------
000400*   INVOICE-FILE record layout - one record per invoice issued
000500*   to a client.  Keyed on INV-ID; INV-NUMBER is the business
000600*   document number and must stay unique across the file (the
000700*   loader and the importer both check it before a WRITE).
000800*   Status P/D/O/C follow the old voucher PAID/OPEN convention
000900*   the shop has used since the payable side - see VOUCH-STATUS
001000*   history in voucher-maintenance for the ancestor of this
001100*   field.                                              -- R.A.
001200* -------------------------------------------------------------
001300
001400     01  INVOICE-RECORD.
001500         05  INV-ID                PIC 9(06).
001600         05  INV-CLIENT-ID         PIC 9(06).
001700         05  INV-NUMBER            PIC X(20).
001800         05  INV-AMOUNT            PIC S9(08)V99.
001900         05  INV-CURRENCY          PIC X(03).
002000         05  INV-ISSUE-DATE        PIC 9(08).
002100         05  INV-ISSUE-DATE-X REDEFINES INV-ISSUE-DATE.
002200             10  INV-ISSUE-CCYY    PIC 9(04).
002300             10  INV-ISSUE-MM      PIC 9(02).
002400             10  INV-ISSUE-DD      PIC 9(02).
002500         05  INV-DUE-DATE          PIC 9(08).
002600         05  INV-DUE-DATE-X REDEFINES INV-DUE-DATE.
002700             10  INV-DUE-CCYY      PIC 9(04).
002800             10  INV-DUE-MM        PIC 9(02).
002900             10  INV-DUE-DD        PIC 9(02).
003000         05  INV-STATUS            PIC X(01).
003100             88  INV-STATUS-PENDING    VALUE "P".
003200             88  INV-STATUS-PAID       VALUE "D".
003300             88  INV-STATUS-OVERDUE    VALUE "O".
003400             88  INV-STATUS-CANCELLED  VALUE "C".
003500         05  INV-DESC              PIC X(60).
003600         05  FILLER                PIC X(20).
003700
003800
003900
004000
004100
004200
004300

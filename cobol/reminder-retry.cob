000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. reminder-retry.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 06/21/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   06/21/1993  R.A.  ORIGINAL WRITE-UP.  OPERATOR KEYS A         §AR-007
001400*               REMINDER ID, CONFIRMS, AND A FAILED REMINDER IS   §AR-007
001500*               RE-DISPATCHED - SAME SELECT/CLEAR SHAPE AS THE    §AR-007
001600*               OLD STATEMENT RE-MAIL REQUEST SCREEN.             §AR-007
001700*   01/09/1997  J.K.  ONLY FAILED REMINDERS MAY BE RETRIED -      §AR-031
001800*               A PENDING REMINDER MUST WAIT FOR THE NIGHTLY      §AR-031
001900*               DISPATCH RUN LIKE EVERYTHING ELSE.                §AR-031
002000*   06/09/1998  D.S.  Y2K REVIEW: PROCESSING DATE PULLED FROM     §Y2K-015
002100*               ACCEPT ... FROM DATE, FOUR-DIGIT CENTURY.         §Y2K-015
002200*               SIGNED OFF.                                       §Y2K-015
002300*   2024-03-19  R.A.  TICKET AR-123: RE-DISPATCH NOW GOES         §AR-123
002400*               THROUGH THE SAME SEND-SINGLE-REMINDER CALLED BY   §AR-123
002500*               THE NIGHTLY BATCH - NO SEPARATE RETRY LOGIC.      §AR-123
002600*   2024-04-21  R.A.  TICKET AR-134: REWORDED EARLIER CHANGE LOG  §AR-134
002700*               ENTRIES THAT NAMED THE OLD PAYABLE-SIDE VENDOR/   §AR-134
002800*               VOUCHER SCREENS - COLLECTIONS NEVER RAN OFF THAT  §AR-134
002900*               SIDE OF THE SHOP.  NO CODE CHANGE.                §AR-134
003000*   2024-04-22  R.A.  TICKET AR-135: DROPPED THE COPY OF WSCASE01 - §AR-135
003100*               REM-ID IS KEYED NUMERIC - NOTHING HERE EVER RAN AN§AR-135
003200*               INSPECT ... CONVERTING ON IT.                     §AR-135
003300* -------------------------------------------------------------
003400
003500ENVIRONMENT DIVISION.
003600    CONFIGURATION SECTION.
003700    SPECIAL-NAMES.
003800        C01 IS TOP-OF-FORM.
003900
004000    INPUT-OUTPUT SECTION.
004100    FILE-CONTROL.
004200
004300        COPY "SLREMIND.CBL".
004400
004500DATA DIVISION.
004600    FILE SECTION.
004700
004800        COPY "FDREMIND.CBL".
004900
005000    WORKING-STORAGE SECTION.
005100
005200
005300        01  W-FOUND-REMINDER-RECORD   PIC X(01).
005400            88  FOUND-REMINDER-RECORD     VALUE "Y".
005500
005600        01  W-VALID-ANSWER            PIC X(01).
005700            88  VALID-ANSWER              VALUE "Y", "N".
005800            88  RETRY-IS-CONFIRMED        VALUE "Y".
005900
006000        01  W-TODAY-8                 PIC 9(08).
006100        01  W-TODAY-8-X REDEFINES W-TODAY-8.
006200            05  W-TODAY-CCYY          PIC 9(04).
006300            05  W-TODAY-MM            PIC 9(02).
006400            05  W-TODAY-DD            PIC 9(02).
006500
006600        01  W-REM-ID-ASKED            PIC 9(06).
006700        01  W-RESULT-STATUS           PIC X(01).
006800
006900        01  MSG-CONFIRMATION          PIC X(60).
007000        01  DUMMY                     PIC X(01).
007100
007200PROCEDURE DIVISION.
007300
0074000000-MAIN-LOGIC.
007500
007600     OPEN I-O REMINDER-FILE.
007700
007800     PERFORM CLEAR-SCREEN.
007900
008000     ACCEPT W-TODAY-8 FROM DATE YYYYMMDD.
008100
008200     PERFORM 0100-ASK-FOR-REMINDER-ID.
008300     PERFORM 0200-CONFIRM-AND-RETRY
008400        UNTIL W-REM-ID-ASKED = ZERO.
008500
008600     CLOSE REMINDER-FILE.
008700
008800     EXIT PROGRAM.
008900
0090000000-EXIT.
009100     EXIT.
009200
0093000100-ASK-FOR-REMINDER-ID.
009400
009500     DISPLAY "INFORM THE REMINDER ID TO RETRY (0 TO QUIT): ".
009600     MOVE ZERO TO W-REM-ID-ASKED.
009700     ACCEPT W-REM-ID-ASKED.
009800
0099000200-CONFIRM-AND-RETRY.
010000
010100     MOVE W-REM-ID-ASKED TO REM-ID.
010200     MOVE "Y" TO W-FOUND-REMINDER-RECORD.
010300
010400     READ REMINDER-FILE RECORD
010500        INVALID KEY
010600           MOVE "N" TO W-FOUND-REMINDER-RECORD.
010700
010800     IF NOT FOUND-REMINDER-RECORD
010900        DISPLAY "*** REMINDER NOT ON FILE ! <ENTER> TO CONTINUE ***"
011000        ACCEPT DUMMY
011100     ELSE
011200        IF NOT REM-STATUS-FAILED
011300           DISPLAY "*** ONLY A FAILED REMINDER MAY BE RETRIED ! <ENTER> ***"
011400           ACCEPT DUMMY
011500        ELSE
011600           DISPLAY "REMINDER " REM-ID " ERROR: " REM-ERROR-MSG
011700           MOVE "DO YOU CONFIRM RETRYING THIS REMINDER NOW ?  <Y/N>"
011800              TO MSG-CONFIRMATION
011900           PERFORM ASK-USER-IF-WANT-TO-COMPLETE
012000           IF RETRY-IS-CONFIRMED
012100              PERFORM 0300-RESET-AND-REDISPATCH.
012200
012300     PERFORM 0100-ASK-FOR-REMINDER-ID.
012400
0125000300-RESET-AND-REDISPATCH.
012600
012700*    RESET TO PENDING AND REWRITE BEFORE THE RE-DISPATCH CALL -
012800*    SEND-SINGLE-REMINDER OPENS AND REWRITES THE SAME FILE SO
012900*    THIS PROGRAM MUST CLOSE ITS OWN I-O FIRST.
013000
013100     MOVE "P" TO REM-STATUS.
013200     MOVE SPACES TO REM-ERROR-MSG.
013300
013400     REWRITE REMINDER-RECORD
013500        INVALID KEY
013600           DISPLAY "*** ERROR REWRITING REMINDER FILE ***".
013700
013800     CLOSE REMINDER-FILE.
013900
014000     CALL "send-single-reminder" USING REM-ID W-TODAY-8 W-RESULT-STATUS.
014100
014200     OPEN I-O REMINDER-FILE.
014300
014400     IF W-RESULT-STATUS = "S"
014500        DISPLAY "REMINDER RE-SENT ! <ENTER> TO CONTINUE"
014600     ELSE
014700        DISPLAY "RETRY FAILED AGAIN ! <ENTER> TO CONTINUE".
014800     ACCEPT DUMMY.
014900
015000COPY "PLGENERAL.CBL".
015100
015200
015300
015400
015500
015600
015700
015800
015900

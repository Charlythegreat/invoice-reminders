000100
000200* PL-LOOK-FOR-CLIENT-RECORD.CBL
000300*   Keyed lookup on CLIENT-FILE by CLIENT-ID.  Caller moves the
000400*   id into CLIENT-ID before PERFORMing this paragraph.
000500
000600LOOK-FOR-CLIENT-RECORD.
000700
000800     READ CLIENT-FILE RECORD
000900        INVALID KEY
001000           MOVE "N" TO W-FOUND-CLIENT-RECORD.
001100
001200
001300
001400
001500
001600
001700

000100
000200* READ-INVOICE-FILE-NEXT-RECORD.CBL
000300*   Sequential read-next idiom for the invoice master, used by
000400*   every program that sweeps the whole file (overdue status
000500*   update, dashboard statistics, the scheduler).
000600
000700READ-INVOICE-FILE-NEXT-RECORD.
000800
000900     READ INVOICE-FILE NEXT RECORD
001000        AT END
001100           MOVE "Y" TO W-END-OF-FILE.
001200
001300
001400
001500
001600
001700
001800

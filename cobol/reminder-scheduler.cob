000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. reminder-scheduler.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 04/11/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   04/11/1993  R.A.  ORIGINAL WRITE-UP.  BUILDS THE FULL         §AR-003
001400*               ESCALATION LADDER OF REMINDERS FOR ONE INVOICE    §AR-003
001500*               AS SOON AS IT IS REGISTERED.                      §AR-003
001600*   02/27/1996  J.K.  STEPS NOW PROCESSED IN ASCENDING DAYS-      §AR-021
001700*               AFTER-DUE ORDER RATHER THAN STEP-NUMBER ORDER -   §AR-021
001800*               COLLECTIONS HAD TWO LADDERS OUT OF SEQUENCE.      §AR-021
001900*   06/09/1998  D.S.  Y2K REVIEW: REM-SCHED-DATE IS BUILT BY      §Y2K-011
002000*               PLCALADD'S CALENDAR ARITHMETIC, ALREADY FOUR-     §Y2K-011
002100*               DIGIT CENTURY THROUGHOUT.  SIGNED OFF.            §Y2K-011
002200*   2011-09-14  M.T.  SILENTLY SKIPS WHEN NO SEQUENCE IS BOTH     §AR-058
002300*               DEFAULT AND ACTIVE - COLLECTIONS DECIDED THAT     §AR-058
002400*               IS NOT AN ERROR CONDITION, JUST "NOT SET UP".     §AR-058
002500*   2024-03-12  R.A.  TICKET AR-119: REWRITTEN AS A CALLED        §AR-119
002600*               SUBPROGRAM TAKING THE INVOICE ID ON LK-INVOICE-   §AR-119
002700*               ID - CALLED BY THE IMPORT LOADER FOR EACH ROW.    §AR-119
002800* -------------------------------------------------------------
002900
003000ENVIRONMENT DIVISION.
003100    CONFIGURATION SECTION.
003200    SPECIAL-NAMES.
003300        C01 IS TOP-OF-FORM.
003400
003500    INPUT-OUTPUT SECTION.
003600    FILE-CONTROL.
003700
003800        COPY "SLINVOIC.CBL".
003900        COPY "SLSEQSTP.CBL".
004000        COPY "SLREMIND.CBL".
004100        COPY "SLRMDCTL.CBL".
004200
004300DATA DIVISION.
004400    FILE SECTION.
004500
004600        COPY "FDINVOIC.CBL".
004700        COPY "FDSEQSTP.CBL".
004800        COPY "FDREMIND.CBL".
004900        COPY "FDRMDCTL.CBL".
005000
005100    WORKING-STORAGE SECTION.
005200
005300        COPY "WSCALDTE.CBL".
005400        COPY "WSSEQTBL.CBL".
005500
005600        01  W-FOUND-INVOICE-RECORD    PIC X(01).
005700            88  FOUND-INVOICE-RECORD      VALUE "Y".
005800
005900        01  W-END-OF-FILE             PIC X(01).
006000            88  END-OF-FILE               VALUE "Y".
006100
006200        01  W-DEFAULT-SEQ-ID          PIC 9(04).
006300        01  W-DEFAULT-SEQ-ID-X REDEFINES W-DEFAULT-SEQ-ID.
006400            05  W-DEFAULT-SEQ-ID-SIGN PIC 9(01).
006500            05  FILLER                PIC 9(03).
006600
006700        01  W-FOUND-DEFAULT-SEQ       PIC X(01).
006800            88  FOUND-DEFAULT-SEQ         VALUE "Y".
006900
007000        01  W-LOWEST-IX               PIC 9(02)  COMP.
007100        01  W-LOWEST-DAYS             PIC 9(03)  COMP.
007200        01  W-SCAN-IX                 PIC 9(02)  COMP.
007300        01  W-STEP-HEADER-IX          PIC 9(02)  COMP.
007400        01  W-PROCESSED-SWITCH        PIC X(50)  VALUE SPACES.
007500
007600LINKAGE SECTION.
007700
007800        01  LK-INVOICE-ID             PIC 9(06).
007900
008000PROCEDURE DIVISION USING LK-INVOICE-ID.
008100
0082000000-MAIN-LOGIC.
008300
008400     OPEN I-O INVOICE-FILE.
008500     OPEN INPUT SEQSTP-FILE.
008600     OPEN I-O REMINDER-FILE.
008700     OPEN I-O RMD-CONTROL-FILE.
008800
008900     MOVE LK-INVOICE-ID TO INV-ID.
009000     MOVE "Y" TO W-FOUND-INVOICE-RECORD.
009100     PERFORM LOOK-FOR-INVOICE-RECORD.
009200
009300     IF FOUND-INVOICE-RECORD
009400        PERFORM 0100-LOAD-SEQSTP-TABLE
009500        PERFORM 0200-FIND-DEFAULT-SEQUENCE
009600        IF FOUND-DEFAULT-SEQ
009700           PERFORM 0300-SCHEDULE-ALL-STEPS.
009800
009900     CLOSE INVOICE-FILE.
010000     CLOSE SEQSTP-FILE.
010100     CLOSE REMINDER-FILE.
010200     CLOSE RMD-CONTROL-FILE.
010300
010400     EXIT PROGRAM.
010500
0106000000-EXIT.
010700     EXIT.
010800
0109000100-LOAD-SEQSTP-TABLE.
011000
011100     MOVE 0 TO WS-SEQSTP-COUNT.
011200     MOVE "N" TO W-END-OF-FILE.
011300
011400     PERFORM 0110-READ-SEQSTP-NEXT.
011500     PERFORM 0120-LOAD-ONE-RECORD UNTIL END-OF-FILE.
011600
0117000110-READ-SEQSTP-NEXT.
011800
011900     READ SEQSTP-FILE
012000        AT END
012100           MOVE "Y" TO W-END-OF-FILE.
012200
0123000120-LOAD-ONE-RECORD.
012400
012500     IF SEQSTP-IS-STEP
012600        ADD 1 TO WS-SEQSTP-COUNT
012700        SET WS-SEQSTP-IX TO WS-SEQSTP-COUNT
012800        MOVE STEP-SEQUENCE-ID  TO WS-SEQSTP-TBL-SEQ-ID(WS-SEQSTP-IX)
012900        MOVE STEP-NUMBER       TO WS-SEQSTP-TBL-STEP-NO(WS-SEQSTP-IX)
013000        MOVE STEP-DAYS-AFTER   TO WS-SEQSTP-TBL-DAYS(WS-SEQSTP-IX)
013100        MOVE STEP-SUBJECT-TMPL TO WS-SEQSTP-TBL-SUBJECT(WS-SEQSTP-IX)
013200        MOVE STEP-BODY-TMPL    TO WS-SEQSTP-TBL-BODY(WS-SEQSTP-IX)
013300     ELSE
013400        IF SEQSTP-IS-HEADER AND SEQ-DEFAULT-YES AND SEQ-ACTIVE-YES
013500           MOVE SEQUENCE-ID TO W-DEFAULT-SEQ-ID.
013600
013700     PERFORM 0110-READ-SEQSTP-NEXT.
013800
0139000200-FIND-DEFAULT-SEQUENCE.
014000
014100     MOVE "N" TO W-FOUND-DEFAULT-SEQ.
014200
014300     IF W-DEFAULT-SEQ-ID NOT = ZERO AND WS-SEQSTP-COUNT > 0
014400        MOVE "Y" TO W-FOUND-DEFAULT-SEQ.
014500
0146000300-SCHEDULE-ALL-STEPS.
014700
014800*    WALK THE STEP TABLE IN ASCENDING DAYS-AFTER-DUE ORDER,
014900*    SMALLEST UNPROCESSED VALUE FIRST, SO STEP-NUMBER ORDER
015000*    ON THE FILE DOES NOT MATTER.
015100
015200     MOVE SPACES TO W-PROCESSED-SWITCH.
015300     MOVE 1 TO W-STEP-HEADER-IX.
015400
015500     PERFORM 0310-SCHEDULE-ONE-STEP UNTIL W-STEP-HEADER-IX > WS-SEQSTP-COUNT.
015600
0157000310-SCHEDULE-ONE-STEP.
015800
015900     PERFORM 0320-FIND-LOWEST-UNPROCESSED.
016000
016100     IF W-LOWEST-IX > 0
016200        MOVE "Y" TO W-PROCESSED-SWITCH(W-LOWEST-IX:1)
016300        PERFORM 0400-WRITE-ONE-REMINDER.
016400
016500     ADD 1 TO W-STEP-HEADER-IX.
016600
0167000320-FIND-LOWEST-UNPROCESSED.
016800
016900     MOVE 0     TO W-LOWEST-IX.
017000     MOVE 999   TO W-LOWEST-DAYS.
017100     SET WS-SEQSTP-IX TO 1.
017200
017300     PERFORM 0330-TEST-ONE-ENTRY
017400         VARYING W-SCAN-IX FROM 1 BY 1
017500         UNTIL W-SCAN-IX > WS-SEQSTP-COUNT.
017600
0177000330-TEST-ONE-ENTRY.
017800
017900     SET WS-SEQSTP-IX TO W-SCAN-IX.
018000
018100     IF WS-SEQSTP-TBL-SEQ-ID(WS-SEQSTP-IX) = W-DEFAULT-SEQ-ID
018200        AND W-PROCESSED-SWITCH(W-SCAN-IX:1) NOT = "Y"
018300        AND WS-SEQSTP-TBL-DAYS(WS-SEQSTP-IX) < W-LOWEST-DAYS
018400           MOVE WS-SEQSTP-TBL-DAYS(WS-SEQSTP-IX) TO W-LOWEST-DAYS
018500           MOVE W-SCAN-IX TO W-LOWEST-IX.
018600
0187000400-WRITE-ONE-REMINDER.
018800
018900     SET WS-SEQSTP-IX TO W-LOWEST-IX.
019000
019100     MOVE INV-DUE-DATE TO WS-CALDTE-DATE-IN.
019200     MOVE WS-SEQSTP-TBL-DAYS(WS-SEQSTP-IX) TO WS-CALDTE-DAYS-TO-ADD.
019300     PERFORM ADD-CALENDAR-DAYS.
019400
019500     PERFORM 0410-NEXT-REMINDER-ID.
019600
019700     MOVE SPACES             TO REMINDER-RECORD.
019800     MOVE RMD-LAST-REMINDER-ID TO REM-ID.
019900     MOVE INV-ID              TO REM-INVOICE-ID.
020000     MOVE WS-SEQSTP-TBL-STEP-NO(WS-SEQSTP-IX) TO REM-STEP-NUMBER.
020100     MOVE WS-CALDTE-DATE-OUT  TO REM-SCHED-DATE.
020200     MOVE ZERO                TO REM-SENT-DATE.
020300     MOVE "P"                 TO REM-STATUS.
020400     MOVE SPACES               TO REM-ERROR-MSG.
020500     MOVE SPACES               TO REM-EMAIL-SUBJECT.
020600
020700     WRITE REMINDER-RECORD
020800        INVALID KEY
020900           DISPLAY "*** ERROR WRITING REMINDER FILE ***".
021000
0211000410-NEXT-REMINDER-ID.
021200
021300     MOVE 1 TO RMD-CONTROL-KEY.
021400     READ RMD-CONTROL-FILE
021500        INVALID KEY
021600           MOVE ZERO TO RMD-LAST-REMINDER-ID.
021700
021800     ADD 1 TO RMD-LAST-REMINDER-ID.
021900
022000     REWRITE RMD-CONTROL-RECORD
022100        INVALID KEY
022200           WRITE RMD-CONTROL-RECORD
022300              INVALID KEY
022400                 DISPLAY "*** ERROR WRITING REMINDER CONTROL RECORD ***".
022500
022600COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
022700COPY "PLCALADD.CBL".
022800
022900
023000
023100
023200
023300
023400

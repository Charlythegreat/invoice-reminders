000100
000200* WSSEQTBL.CBL
000300* -------------------------------------------------------------
000400*   In-memory copy of the reminder sequence/step ladder.  The
000500*   step file is sequential (it is maintained by hand off of a
000600*   spreadsheet the collections clerk edits), so every program
000700*   that needs a step's days-after-due or letter template loads
000800*   the whole thing into this table once at start-up and searches
000900*   it from there rather than re-reading SEQSTP-FILE per lookup.
001000* -------------------------------------------------------------
001100
001200     01  WS-SEQSTP-TABLE.
001300         05  WS-SEQSTP-ENTRY OCCURS 50 TIMES
001400                              INDEXED BY WS-SEQSTP-IX.
001500             10  WS-SEQSTP-TBL-SEQ-ID   PIC 9(04).
001600             10  WS-SEQSTP-TBL-STEP-NO  PIC 9(02).
001700             10  WS-SEQSTP-TBL-DAYS     PIC 9(03)  COMP.
001800             10  WS-SEQSTP-TBL-SUBJECT  PIC X(100).
001900             10  WS-SEQSTP-TBL-BODY     PIC X(500).
002000
002100     01  WS-SEQSTP-COUNT           PIC 9(03)  COMP.
002200     01  WS-SEQSTP-LOOKUP-SEQ-ID   PIC 9(04).
002300     01  WS-SEQSTP-LOOKUP-STEP-NO  PIC 9(02).
002400
002500     01  W-FOUND-SEQ-STEP-RECORD   PIC X(01).
002600         88  FOUND-SEQ-STEP-RECORD     VALUE "Y".
002700
002800
002900
003000
003100
003200
003300

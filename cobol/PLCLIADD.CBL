000100
000200* PLCLIADD.CBL
000300*   ADD-NEW-CLIENT-RECORD - field-by-field client create, same
000400*   shape as the old vendor-maintenance "new vendor" path, just
000500*   driven off one import row instead of an operator screen.
000600*   Caller loads W-ROW-CLIENT-NAME/W-ROW-CLIENT-EMAIL/
000700*   W-ROW-COMPANY and gets the new key back in W-CURRENT-CLIENT-ID.
000800
000900ADD-NEW-CLIENT-RECORD.
001000
001100     MOVE 1 TO MSTCTL-KEY.
001200     READ MSTCTL-FILE
001300        INVALID KEY
001400           MOVE ZERO TO MSTCTL-LAST-CLIENT-ID MSTCTL-LAST-INVOICE-ID.
001500
001600     ADD 1 TO MSTCTL-LAST-CLIENT-ID.
001700
001800     REWRITE MSTCTL-RECORD
001900        INVALID KEY
002000           WRITE MSTCTL-RECORD
002100              INVALID KEY
002200                 DISPLAY "*** ERROR WRITING MASTER CONTROL RECORD ***".
002300
002400     MOVE MSTCTL-LAST-CLIENT-ID TO W-CURRENT-CLIENT-ID.
002500
002600     MOVE SPACES TO CLIENT-RECORD.
002700     MOVE W-CURRENT-CLIENT-ID TO CLIENT-ID.
002800     IF W-ROW-CLIENT-NAME = SPACES
002900        MOVE W-ROW-CLIENT-EMAIL TO CLIENT-NAME
003000     ELSE
003100        MOVE W-ROW-CLIENT-NAME TO CLIENT-NAME.
003200     MOVE W-ROW-CLIENT-EMAIL TO CLIENT-EMAIL.
003300     MOVE W-ROW-COMPANY      TO CLIENT-COMPANY.
003400     MOVE SPACES             TO CLIENT-PHONE.
003500     MOVE "Y"                TO CLIENT-ACTIVE.
003600
003700     WRITE CLIENT-RECORD
003800        INVALID KEY
003900           DISPLAY "*** ERROR WRITING CLIENT FILE ***".
004000
004100
004200
004300
004400
004500
004600

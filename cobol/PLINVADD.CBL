000100
000200* PLINVADD.CBL
000300*   ADD-NEW-INVOICE-RECORD - field-by-field invoice create, same
000400*   shape as the old voucher-maintenance "new voucher" path, just
000500*   driven off one import row instead of an operator screen.
000600*   Caller loads W-ROW-INVOICE-NUMBER/W-ROW-CURRENCY/W-ROW-
000700*   DESCRIPTION, W-CURRENT-CLIENT-ID, W-PARSED-AMOUNT, W-ISSUE-
000800*   DATE-8 and W-DUE-DATE-8 and gets the new key back in INV-ID.
000900
001000ADD-NEW-INVOICE-RECORD.
001100
001200     MOVE 1 TO MSTCTL-KEY.
001300     READ MSTCTL-FILE
001400        INVALID KEY
001500           MOVE ZERO TO MSTCTL-LAST-CLIENT-ID MSTCTL-LAST-INVOICE-ID.
001600
001700     ADD 1 TO MSTCTL-LAST-INVOICE-ID.
001800
001900     REWRITE MSTCTL-RECORD
002000        INVALID KEY
002100           WRITE MSTCTL-RECORD
002200              INVALID KEY
002300                 DISPLAY "*** ERROR WRITING MASTER CONTROL RECORD ***".
002400
002500     MOVE SPACES TO INVOICE-RECORD.
002600     MOVE MSTCTL-LAST-INVOICE-ID TO INV-ID.
002700     MOVE W-CURRENT-CLIENT-ID    TO INV-CLIENT-ID.
002800     MOVE W-ROW-INVOICE-NUMBER   TO INV-NUMBER.
002900     MOVE W-PARSED-AMOUNT        TO INV-AMOUNT.
003000     IF W-ROW-CURRENCY = SPACES
003100        MOVE "EUR" TO INV-CURRENCY
003200     ELSE
003300        MOVE W-ROW-CURRENCY TO INV-CURRENCY.
003400     MOVE W-ISSUE-DATE-8         TO INV-ISSUE-DATE.
003500     MOVE W-DUE-DATE-8           TO INV-DUE-DATE.
003600     MOVE "P"                    TO INV-STATUS.
003700     MOVE W-ROW-DESCRIPTION      TO INV-DESC.
003800
003900     WRITE INVOICE-RECORD
004000        INVALID KEY
004100           DISPLAY "*** ERROR WRITING INVOICE FILE ***".
004200
004300
004400
004500
004600
004700
004800

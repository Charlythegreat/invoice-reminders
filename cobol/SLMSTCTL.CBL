000100
000200* SLMSTCTL.CBL
000300*   FILE-CONTROL entry for MSTCTL-FILE - the one-record file
000400*   that hands out the next CLIENT-ID and the next INV-ID to
000500*   the bulk importer, same last-number-issued shape as the
000600*   old payable side's control record and the reminder side's
000700*   own RMD-CONTROL-FILE.
000800
000900     SELECT MSTCTL-FILE
001000            ASSIGN TO MSTCTLFL
001100            ORGANIZATION IS INDEXED
001200            ACCESS MODE IS RANDOM
001300            RECORD KEY IS MSTCTL-KEY.
001400
001500
001600
001700
001800
001900
002000

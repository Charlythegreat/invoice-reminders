000100
000200* FDSEQSTP.CBL
000300* -------------------------------------------------------------
000400*   SEQSTP-FILE record layout - the escalation-ladder data:
000500*   one header record per reminder sequence followed by its
000600*   step records, distinguished by SEQSTP-REC-TYPE ("H"/"S"),
000700*   same multi-record-type-file convention the shop used on
000800*   the old state/control combo tape before it was split in
000900*   two.  Small file - loaded whole into the W-STEP-TABLE
001000*   working-storage array by the programs that need it.
001100*                                                        -- R.A.
001200* -------------------------------------------------------------
001300
001400     01  SEQSTP-RECORD.
001500         05  SEQSTP-REC-TYPE       PIC X(01).
001600             88  SEQSTP-IS-HEADER      VALUE "H".
001700             88  SEQSTP-IS-STEP        VALUE "S".
001800         05  FILLER                PIC X(608).
001900
002000     01  SEQSTP-HEADER-RECORD REDEFINES SEQSTP-RECORD.
002100         05  SEQH-REC-TYPE         PIC X(01).
002200         05  SEQUENCE-ID           PIC 9(04).
002300         05  SEQUENCE-NAME         PIC X(40).
002400         05  SEQ-IS-DEFAULT        PIC X(01).
002500             88  SEQ-DEFAULT-YES       VALUE "Y".
002600         05  SEQ-IS-ACTIVE         PIC X(01).
002700             88  SEQ-ACTIVE-YES        VALUE "Y".
002800         05  FILLER                PIC X(562).
002900
003000     01  SEQSTP-STEP-RECORD REDEFINES SEQSTP-RECORD.
003100         05  SEQS-REC-TYPE         PIC X(01).
003200         05  STEP-SEQUENCE-ID      PIC 9(04).
003300         05  STEP-NUMBER           PIC 9(02).
003400         05  STEP-DAYS-AFTER       PIC 9(03).
003500         05  STEP-SUBJECT-TMPL     PIC X(100).
003600         05  STEP-BODY-TMPL        PIC X(500).
003700
003800
003900
004000
004100
004200
004300

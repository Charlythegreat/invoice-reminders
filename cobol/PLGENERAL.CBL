000100
000200* PLGENERAL.CBL
000300* -------------------------------------------------------------
000400*   Shop-standard console utility paragraphs: screen clearing,
000500*   blank-line spacing and the Y/N confirmation idiom used by
000600*   every single-record maintenance program.  Carried forward
000700*   unchanged from the payable side - still needed by the top
000800*   menu (ar-reminder-system) and the two utilities that still
000900*   talk to an operator (mark-invoice-paid and reminder-retry);
001000*   the pure batch programs do not COPY this member.
001100*   2024-04-22  RA   Ticket AR-135: dropped CONFIRM-IF-WANT-TO-QUIT -
001200*                     carried over from the payable side's menu, but
001300*                     none of the three programs above ever PERFORMs
001400*                     it.  This dunning system has no quit prompt -
001500*                     operators back out of a screen with an empty key.
001600* -------------------------------------------------------------
001700
001800CLEAR-SCREEN.
001900
002000     DISPLAY " " ERASE SCREEN.
002100
002200JUMP-LINE.
002300
002400     DISPLAY " ".
002500
002600CONFIRM-EXECUTION.
002700
002800     DISPLAY MSG-CONFIRMATION.
002900     ACCEPT W-VALID-ANSWER.
003000
003100     IF NOT VALID-ANSWER
003200        DISPLAY "ONLY (Y/N) IS ACCEPTED ! <ENTER> TO CONTINUE"
003300        ACCEPT DUMMY.
003400
003500ASK-USER-IF-WANT-TO-COMPLETE.
003600
003700     PERFORM CONFIRM-EXECUTION.
003800     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
003900
004000
004100
004200
004300
004400
004500

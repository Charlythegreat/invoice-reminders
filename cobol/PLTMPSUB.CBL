000100
000200* PLTMPSUB.CBL
000300* -------------------------------------------------------------
000400*   SUBSTITUTE-TEMPLATE - walks a reminder step's subject or
000500*   body template one character at a time, copying ordinary
000600*   text straight through and swapping each {placeholder} for
000700*   the matching value loaded into WS-TMPSUB-PH-TABLE by the
000800*   caller.  A brace pair the table does not recognise stops
000900*   the scan cold and hands WS-TMPSUB-UNKNOWN-NAME back to the
001000*   caller, same as the old edit routines used to bail out on
001100*   a bad field and let the calling module decide what to do
001200*   about it.
001300*   2024-04-02  RA   Ticket AR-126: first cut, seven placeholders
001400*                     wired for the dunning-letter rewrite.
001500*   2024-04-20  RA   Ticket AR-132: callers now load
001600*                     WS-TMPSUB-PH-VALUE-LEN with the trimmed
001700*                     length of the value, not the field's
001800*                     declared width - this scan always copied
001900*                     exactly PH-VALUE-LEN characters, so a
002000*                     short value padded with blanks was the
002100*                     caller's problem, not this one.
002200* -------------------------------------------------------------
002300
002400SUBSTITUTE-TEMPLATE.
002500
002600     MOVE 500 TO WS-TMPSUB-SRC-LEN.
002700     PERFORM TMPSUB-FIND-SRC-LEN
002800         UNTIL WS-TMPSUB-SRC-LEN = 0
002900            OR WS-TMPSUB-SOURCE(WS-TMPSUB-SRC-LEN:1) NOT = SPACE.
003000
003100     MOVE SPACES TO WS-TMPSUB-RESULT.
003200     MOVE 0      TO WS-TMPSUB-RESULT-LEN.
003300     MOVE 1      TO WS-TMPSUB-SCAN-POS.
003400     MOVE "N"    TO WS-TMPSUB-ERROR-SWITCH.
003500     MOVE "N"    TO WS-TMPSUB-BRACE-SWITCH.
003600
003700     PERFORM TMPSUB-SCAN-ONE-CHAR
003800         UNTIL WS-TMPSUB-SCAN-POS > WS-TMPSUB-SRC-LEN
003900            OR WS-TMPSUB-UNKNOWN-PLACEHOLDER.
004000
004100TMPSUB-FIND-SRC-LEN.
004200
004300     SUBTRACT 1 FROM WS-TMPSUB-SRC-LEN.
004400
004500TMPSUB-SCAN-ONE-CHAR.
004600
004700     MOVE WS-TMPSUB-SOURCE(WS-TMPSUB-SCAN-POS:1) TO WS-TMPSUB-CHAR.
004800
004900     IF WS-TMPSUB-CHAR = "{"
005000        MOVE "Y" TO WS-TMPSUB-BRACE-SWITCH
005100        MOVE SPACES TO WS-TMPSUB-CURRENT-NAME
005200        MOVE 0 TO WS-TMPSUB-NAME-LEN
005300     ELSE
005400        IF WS-TMPSUB-CHAR = "}" AND WS-TMPSUB-INSIDE-BRACE
005500           MOVE "N" TO WS-TMPSUB-BRACE-SWITCH
005600           PERFORM TMPSUB-APPEND-PLACEHOLDER-VALUE
005700        ELSE
005800           IF WS-TMPSUB-INSIDE-BRACE
005900              ADD 1 TO WS-TMPSUB-NAME-LEN
006000              MOVE WS-TMPSUB-CHAR
006100                TO WS-TMPSUB-CURRENT-NAME(WS-TMPSUB-NAME-LEN:1)
006200           ELSE
006300              ADD 1 TO WS-TMPSUB-RESULT-LEN
006400              MOVE WS-TMPSUB-CHAR
006500                TO WS-TMPSUB-RESULT(WS-TMPSUB-RESULT-LEN:1).
006600
006700     ADD 1 TO WS-TMPSUB-SCAN-POS.
006800
006900TMPSUB-APPEND-PLACEHOLDER-VALUE.
007000
007100     SET WS-TMPSUB-PH-IX TO 1.
007200     MOVE "N" TO WS-TMPSUB-FOUND-SWITCH.
007300
007400     PERFORM TMPSUB-SEARCH-PH-TABLE
007500         UNTIL WS-TMPSUB-PH-IX > 7
007600            OR WS-TMPSUB-FOUND-PLACEHOLDER.
007700
007800     IF WS-TMPSUB-FOUND-PLACEHOLDER
007900        MOVE 1 TO WS-TMPSUB-APPEND-IX
008000        PERFORM TMPSUB-APPEND-ONE-VALUE-CHAR
008100            UNTIL WS-TMPSUB-APPEND-IX >
008200                  WS-TMPSUB-PH-VALUE-LEN(WS-TMPSUB-PH-IX)
008300     ELSE
008400        MOVE "Y" TO WS-TMPSUB-ERROR-SWITCH
008500        MOVE WS-TMPSUB-CURRENT-NAME TO WS-TMPSUB-UNKNOWN-NAME.
008600
008700TMPSUB-SEARCH-PH-TABLE.
008800
008900     IF WS-TMPSUB-PH-NAME(WS-TMPSUB-PH-IX) = WS-TMPSUB-CURRENT-NAME
009000        MOVE "Y" TO WS-TMPSUB-FOUND-SWITCH
009100     ELSE
009200        SET WS-TMPSUB-PH-IX UP BY 1.
009300
009400TMPSUB-APPEND-ONE-VALUE-CHAR.
009500
009600     ADD 1 TO WS-TMPSUB-RESULT-LEN.
009700     MOVE WS-TMPSUB-PH-VALUE(WS-TMPSUB-PH-IX)
009800                             (WS-TMPSUB-APPEND-IX:1)
009900       TO WS-TMPSUB-RESULT(WS-TMPSUB-RESULT-LEN:1).
010000     ADD 1 TO WS-TMPSUB-APPEND-IX.
010100
010200
010300
010400
010500
010600
010700

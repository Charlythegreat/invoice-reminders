000100
000200* SLRMDCTL.CBL
000300*   FILE-CONTROL entry for RMD-CONTROL-FILE - the one-record
000400*   file that hands out the next REM-ID, same shape as the old
000500*   payable side's last-voucher-issued control record.
000600
000700     SELECT RMD-CONTROL-FILE
000800            ASSIGN TO RMDCTLFL
000900            ORGANIZATION IS INDEXED
001000            ACCESS MODE IS RANDOM
001100            RECORD KEY IS RMD-CONTROL-KEY.
001200
001300
001400
001500
001600
001700
001800

000100
000200* PL-LOOK-FOR-SEQ-STEP-RECORD.CBL
000300*   Table search over WS-SEQSTP-TABLE (loaded once per run by
000400*   LOAD-SEQSTP-TABLE in the calling program).  Caller moves the
000500*   sequence id and step number into WS-SEQSTP-LOOKUP-SEQ-ID and
000600*   WS-SEQSTP-LOOKUP-STEP-NO before PERFORMing this paragraph.
000700
000800LOOK-FOR-SEQ-STEP-RECORD.
000900
001000     SET WS-SEQSTP-IX TO 1.
001100     MOVE "N" TO W-FOUND-SEQ-STEP-RECORD.
001200
001300     PERFORM SEQSTP-SEARCH-ONE-ENTRY
001400         UNTIL WS-SEQSTP-IX > WS-SEQSTP-COUNT
001500            OR FOUND-SEQ-STEP-RECORD.
001600
001700SEQSTP-SEARCH-ONE-ENTRY.
001800
001900     IF WS-SEQSTP-TBL-SEQ-ID(WS-SEQSTP-IX)  = WS-SEQSTP-LOOKUP-SEQ-ID
002000        AND WS-SEQSTP-TBL-STEP-NO(WS-SEQSTP-IX) = WS-SEQSTP-LOOKUP-STEP-NO
002100        MOVE "Y" TO W-FOUND-SEQ-STEP-RECORD
002200     ELSE
002300        SET WS-SEQSTP-IX UP BY 1.
002400
002500
002600
002700
002800
002900
003000

000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. letter-template-formatter.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 05/10/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   05/10/1993  R.A.  ORIGINAL WRITE-UP.  PULLS THE CLIENT AND    §AR-005
001400*               INVOICE FIELDS TOGETHER AND RUNS THEM THROUGH     §AR-005
001500*               THE PLACEHOLDER SCAN FOR BOTH SUBJECT AND BODY.   §AR-005
001600*   11/02/1996  J.K.  MONEY NOW PRINTED WITH A FIXED TWO          §AR-026
001700*               DECIMALS AND NO THOUSANDS COMMA - COLLECTIONS     §AR-026
001800*               WANTED THE LETTERS TO MATCH THE INVOICE EXACTLY.  §AR-026
001900*   06/09/1998  D.S.  Y2K REVIEW: DUE-DATE AND ISSUE-DATE ARE     §Y2K-013
002000*               REFORMATTED FROM FOUR-DIGIT CENTURY FIELDS INTO   §Y2K-013
002100*               DD/MM/YYYY FOR THE LETTER - NO WINDOWING USED.    §Y2K-013
002200*               SIGNED OFF.                                       §Y2K-013
002300*   2024-03-15  R.A.  TICKET AR-121: SPLIT OUT OF SEND-SINGLE-    §AR-121
002400*               REMINDER AS ITS OWN CALLED SUBPROGRAM SO THE      §AR-121
002500*               RETRY UTILITY CAN SHARE IT TOO.                   §AR-121
002600*   2024-04-16  R.A.  TICKET AR-130: {amount} WAS REGISTERED      §AR-130
002700*               10 CHARACTERS LONG BUT W-AMOUNT-PRINT IS 11 -     §AR-130
002800*               THE LAST DIGIT OF EVERY CENTS FIGURE WAS BEING    §AR-130
002900*               DROPPED ON SUBSTITUTION.  LENGTH CORRECTED.       §AR-130
003000*   2024-04-20  R.A.  TICKET AR-132: EVERY PH-VALUE-LEN WAS THE   §AR-132
003100*               FIELD'S DECLARED PICTURE WIDTH, NOT ITS TRIMMED   §AR-132
003200*               CONTENT - CLIENT-NAME/INV-NUMBER/CURRENCY WERE    §AR-132
003300*               SPLICING TRAILING BLANK PADDING INTO THE LETTER,  §AR-132
003400*               AND THE AMOUNT'S LEADING ZERO-SUPPRESSION BLANKS  §AR-132
003500*               WERE GOING IN AHEAD OF THE DIGITS.  NOW DERIVED   §AR-132
003600*               FROM THE ACTUAL CONTENT AT BUILD TIME.            §AR-132
003700* -------------------------------------------------------------
003800
003900ENVIRONMENT DIVISION.
004000    CONFIGURATION SECTION.
004100    SPECIAL-NAMES.
004200        C01 IS TOP-OF-FORM.
004300
004400    INPUT-OUTPUT SECTION.
004500    FILE-CONTROL.
004600
004700        COPY "SLINVOIC.CBL".
004800        COPY "SLCLIENT.CBL".
004900
005000DATA DIVISION.
005100    FILE SECTION.
005200
005300        COPY "FDINVOIC.CBL".
005400        COPY "FDCLIENT.CBL".
005500
005600    WORKING-STORAGE SECTION.
005700
005800        COPY "WSTMPSUB.CBL".
005900
006000        01  W-FOUND-INVOICE-RECORD    PIC X(01).
006100            88  FOUND-INVOICE-RECORD      VALUE "Y".
006200
006300        01  W-FOUND-CLIENT-RECORD     PIC X(01).
006400            88  FOUND-CLIENT-RECORD       VALUE "Y".
006500
006600        01  W-AMOUNT-PRINT            PIC Z(07)9.99.
006700
006800        01  W-TRIM-FIELD              PIC X(40).
006900        01  W-TRIM-LEN                PIC 9(02)  COMP.
007000        01  W-AMOUNT-SCAN-POS         PIC 9(02)  COMP.
007100
007200
007300        01  W-DATE-PRINT.
007400            05  W-DATE-PRINT-DD       PIC X(02).
007500            05  FILLER                PIC X(01) VALUE "/".
007600            05  W-DATE-PRINT-MM       PIC X(02).
007700            05  FILLER                PIC X(01) VALUE "/".
007800            05  W-DATE-PRINT-CCYY     PIC X(04).
007900
008000        01  W-DATE-PRINT-X REDEFINES W-DATE-PRINT
008100                                  PIC X(10).
008200
008300LINKAGE SECTION.
008400
008500        01  LK-INV-ID                 PIC 9(06).
008600        01  LK-STEP-SUBJECT-TMPL      PIC X(100).
008700        01  LK-STEP-BODY-TMPL         PIC X(500).
008800        01  LK-OUT-SUBJECT            PIC X(100).
008900        01  LK-OUT-BODY               PIC X(500).
009000        01  LK-UNKNOWN-SWITCH         PIC X(01).
009100        01  LK-UNKNOWN-NAME           PIC X(14).
009200
009300PROCEDURE DIVISION USING LK-INV-ID LK-STEP-SUBJECT-TMPL
009400                         LK-STEP-BODY-TMPL LK-OUT-SUBJECT
009500                         LK-OUT-BODY LK-UNKNOWN-SWITCH
009600                         LK-UNKNOWN-NAME.
009700
0098000000-MAIN-LOGIC.
009900
010000     OPEN INPUT INVOICE-FILE.
010100     OPEN INPUT CLIENT-FILE.
010200
010300     MOVE "N" TO LK-UNKNOWN-SWITCH.
010400     MOVE SPACES TO LK-UNKNOWN-NAME.
010500     MOVE SPACES TO LK-OUT-SUBJECT.
010600     MOVE SPACES TO LK-OUT-BODY.
010700
010800     MOVE LK-INV-ID TO INV-ID.
010900     MOVE "Y" TO W-FOUND-INVOICE-RECORD.
011000     PERFORM LOOK-FOR-INVOICE-RECORD.
011100
011200     IF FOUND-INVOICE-RECORD
011300        MOVE INV-CLIENT-ID TO CLIENT-ID
011400        MOVE "Y" TO W-FOUND-CLIENT-RECORD
011500        PERFORM LOOK-FOR-CLIENT-RECORD
011600        IF FOUND-CLIENT-RECORD
011700           PERFORM 0100-BUILD-PLACEHOLDER-TABLE
011800           PERFORM 0200-FORMAT-SUBJECT
011900           IF NOT WS-TMPSUB-UNKNOWN-PLACEHOLDER
012000              PERFORM 0300-FORMAT-BODY
012100        ELSE
012200           MOVE "Y" TO LK-UNKNOWN-SWITCH
012300           MOVE "client_introuvable" TO LK-UNKNOWN-NAME
012400     ELSE
012500        MOVE "Y" TO LK-UNKNOWN-SWITCH
012600        MOVE "facture_introuvable" TO LK-UNKNOWN-NAME.
012700
012800     CLOSE INVOICE-FILE.
012900     CLOSE CLIENT-FILE.
013000
013100     EXIT PROGRAM.
013200
0133000000-EXIT.
013400     EXIT.
013500
0136000100-BUILD-PLACEHOLDER-TABLE.
013700
013800*    WS-TMPSUB-PH-VALUE-LEN MUST BE THE TRIMMED LENGTH OF THE
013900*    ACTUAL CONTENT, NOT THE DECLARED PICTURE WIDTH - OTHERWISE
014000*    THE TRAILING BLANKS CLIENT-NAME/INV-NUMBER PAD OUT TO, OR
014100*    THE LEADING BLANKS W-AMOUNT-PRINT ZERO-SUPPRESSES TO, GET
014200*    SPLICED INTO THE MIDDLE OF THE LETTER.
014300
014400     MOVE CLIENT-NAME TO W-TRIM-FIELD.
014500     MOVE 40          TO W-TRIM-LEN.
014600     PERFORM 0110-TRIM-TRAILING-SPACES
014700         UNTIL W-TRIM-LEN = 0
014800            OR W-TRIM-FIELD(W-TRIM-LEN:1) NOT = SPACE.
014900     MOVE CLIENT-NAME         TO WS-TMPSUB-PH-VALUE(1).
015000     MOVE "client_name"       TO WS-TMPSUB-PH-NAME(1).
015100     MOVE W-TRIM-LEN          TO WS-TMPSUB-PH-VALUE-LEN(1).
015200
015300     MOVE INV-NUMBER TO W-TRIM-FIELD.
015400     MOVE 20         TO W-TRIM-LEN.
015500     PERFORM 0110-TRIM-TRAILING-SPACES
015600         UNTIL W-TRIM-LEN = 0
015700            OR W-TRIM-FIELD(W-TRIM-LEN:1) NOT = SPACE.
015800     MOVE INV-NUMBER          TO WS-TMPSUB-PH-VALUE(2).
015900     MOVE "invoice_number"    TO WS-TMPSUB-PH-NAME(2).
016000     MOVE W-TRIM-LEN          TO WS-TMPSUB-PH-VALUE-LEN(2).
016100
016200     MOVE INV-AMOUNT TO W-AMOUNT-PRINT.
016300     MOVE 1          TO W-AMOUNT-SCAN-POS.
016400     PERFORM 0120-SKIP-ONE-LEADING-SPACE
016500         UNTIL W-AMOUNT-SCAN-POS > 11
016600            OR W-AMOUNT-PRINT(W-AMOUNT-SCAN-POS:1) NOT = SPACE.
016700     COMPUTE W-TRIM-LEN = 12 - W-AMOUNT-SCAN-POS.
016800     MOVE W-AMOUNT-PRINT(W-AMOUNT-SCAN-POS:W-TRIM-LEN)
016900                              TO WS-TMPSUB-PH-VALUE(3).
017000     MOVE "amount"             TO WS-TMPSUB-PH-NAME(3).
017100     MOVE W-TRIM-LEN           TO WS-TMPSUB-PH-VALUE-LEN(3).
017200
017300     MOVE INV-CURRENCY TO W-TRIM-FIELD.
017400     MOVE 3            TO W-TRIM-LEN.
017500     PERFORM 0110-TRIM-TRAILING-SPACES
017600         UNTIL W-TRIM-LEN = 0
017700            OR W-TRIM-FIELD(W-TRIM-LEN:1) NOT = SPACE.
017800     MOVE INV-CURRENCY        TO WS-TMPSUB-PH-VALUE(4).
017900     MOVE "currency"          TO WS-TMPSUB-PH-NAME(4).
018000     MOVE W-TRIM-LEN          TO WS-TMPSUB-PH-VALUE-LEN(4).
018100
018200     MOVE INV-DUE-CCYY TO W-DATE-PRINT-CCYY.
018300     MOVE INV-DUE-MM   TO W-DATE-PRINT-MM.
018400     MOVE INV-DUE-DD   TO W-DATE-PRINT-DD.
018500     MOVE W-DATE-PRINT-X       TO WS-TMPSUB-PH-VALUE(5).
018600     MOVE "due_date"           TO WS-TMPSUB-PH-NAME(5).
018700     MOVE 10                   TO WS-TMPSUB-PH-VALUE-LEN(5).
018800
018900     MOVE INV-ISSUE-CCYY TO W-DATE-PRINT-CCYY.
019000     MOVE INV-ISSUE-MM   TO W-DATE-PRINT-MM.
019100     MOVE INV-ISSUE-DD   TO W-DATE-PRINT-DD.
019200     MOVE W-DATE-PRINT-X       TO WS-TMPSUB-PH-VALUE(6).
019300     MOVE "issue_date"         TO WS-TMPSUB-PH-NAME(6).
019400     MOVE 10                   TO WS-TMPSUB-PH-VALUE-LEN(6).
019500
019600     MOVE "Service Facturation" TO WS-TMPSUB-PH-VALUE(7).
019700     MOVE "sender_name"         TO WS-TMPSUB-PH-NAME(7).
019800     MOVE 19                    TO WS-TMPSUB-PH-VALUE-LEN(7).
019900
0200000110-TRIM-TRAILING-SPACES.
020100
020200     SUBTRACT 1 FROM W-TRIM-LEN.
020300
0204000120-SKIP-ONE-LEADING-SPACE.
020500
020600     ADD 1 TO W-AMOUNT-SCAN-POS.
020700
0208000200-FORMAT-SUBJECT.
020900
021000     MOVE LK-STEP-SUBJECT-TMPL TO WS-TMPSUB-SOURCE.
021100     PERFORM SUBSTITUTE-TEMPLATE.
021200
021300     IF WS-TMPSUB-UNKNOWN-PLACEHOLDER
021400        MOVE "Y" TO LK-UNKNOWN-SWITCH
021500        MOVE WS-TMPSUB-UNKNOWN-NAME TO LK-UNKNOWN-NAME
021600     ELSE
021700        MOVE WS-TMPSUB-RESULT(1:100) TO LK-OUT-SUBJECT.
021800
0219000300-FORMAT-BODY.
022000
022100     MOVE LK-STEP-BODY-TMPL TO WS-TMPSUB-SOURCE.
022200     PERFORM SUBSTITUTE-TEMPLATE.
022300
022400     IF WS-TMPSUB-UNKNOWN-PLACEHOLDER
022500        MOVE "Y" TO LK-UNKNOWN-SWITCH
022600        MOVE WS-TMPSUB-UNKNOWN-NAME TO LK-UNKNOWN-NAME
022700     ELSE
022800        MOVE WS-TMPSUB-RESULT TO LK-OUT-BODY.
022900
023000COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
023100COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
023200COPY "PLTMPSUB.CBL".
023300
023400
023500
023600
023700
023800
023900

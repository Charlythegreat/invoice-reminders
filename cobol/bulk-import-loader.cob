000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. bulk-import-loader.
000400AUTHOR. R. ALVES.
000500INSTALLATION. A/R DATA PROCESSING.
000600DATE-WRITTEN. 08/02/1993.
000700DATE-COMPILED.
000800SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900
001000* -------------------------------------------------------------
001100*   CHANGE LOG
001200* -------------------------------------------------------------
001300*   08/02/1993  R.A.  ORIGINAL WRITE-UP.  ONE DELIMITED INPUT     §AR-010
001400*               ROW PER CANDIDATE CLIENT + INVOICE, HEADER ROW    §AR-010
001500*               FIRST - SAME SHAPE AS THE OLD SALES-LEDGER        §AR-010
001600*               BATCH-ADD FEEDS THE SHOP RAN AT MONTH END.        §AR-010
001700*   11/15/1995  J.K.  A SECOND ROW FOR A CLIENT ALREADY SEEN      §AR-029
001800*               THIS RUN NO LONGER RE-READS CLIENT-FILE - KEEPS   §AR-029
001900*               AN IN-MEMORY CACHE KEYED ON THE E-MAIL ADDRESS.   §AR-029
002000*   06/09/1998  D.S.  Y2K REVIEW: ISSUE/DUE DATES COME IN AS      §Y2K-018
002100*               CCYY-MM-DD ON THE ROW, CARRIED FORWARD TO THE     §Y2K-018
002200*               INVOICE RECORD AS FOUR-DIGIT CENTURY.  SIGNED     §Y2K-018
002300*               OFF.                                              §Y2K-018
002400*   2024-03-22  R.A.  TICKET AR-126: REWRITTEN FOR THE INVOICE    §AR-126
002500*               DUNNING PROJECT - THE OLD SALES-LEDGER BATCH-ADD  §AR-126
002600*               FEED BECOMES CLIENT/INVOICE IMPORT, NEW CLIENT-ID §AR-126
002700*               AND INV-ID COME FROM MSTCTL-FILE, AND EVERY NEW   §AR-126
002800*               INVOICE RUNS STRAIGHT THROUGH REMINDER-SCHEDULER. §AR-126
002900*   2024-04-02  R.A.  TICKET AR-127: AMOUNT FIELD MAY CARRY A     §AR-127
003000*               COMMA DECIMAL SEPARATOR - CONVERTED TO A POINT    §AR-127
003100*               BEFORE THE DIGIT-BY-DIGIT SCAN, SAME SCANNER      §AR-127
003200*               SHAPE AS PLTMPSUB'S PLACEHOLDER SEARCH.           §AR-127
003300*   2024-04-21  R.A.  TICKET AR-134: REWORDED EARLIER CHANGE LOG  §AR-134
003400*               ENTRIES THAT NAMED THE OLD PAYABLE-SIDE VENDOR/   §AR-134
003500*               VOUCHER SCREENS - COLLECTIONS NEVER RAN OFF THAT  §AR-134
003600*               SIDE OF THE SHOP.  NO CODE CHANGE.                §AR-134
003700* -------------------------------------------------------------
003800
003900ENVIRONMENT DIVISION.
004000    CONFIGURATION SECTION.
004100    SPECIAL-NAMES.
004200        C01 IS TOP-OF-FORM.
004300
004400    INPUT-OUTPUT SECTION.
004500    FILE-CONTROL.
004600
004700        SELECT IMPORT-FILE
004800               ASSIGN TO IMPORTFL
004900               ORGANIZATION IS LINE SEQUENTIAL.
005000
005100        COPY "SLCLIENT.CBL".
005200        COPY "SLINVOIC.CBL".
005300        COPY "SLMSTCTL.CBL".
005400
005500        SELECT CONTROL-REPORT
005600               ASSIGN TO CTLRPT
005700               ORGANIZATION IS LINE SEQUENTIAL.
005800
005900DATA DIVISION.
006000    FILE SECTION.
006100
006200        FD  IMPORT-FILE
006300            LABEL RECORDS ARE OMITTED.
006400        01  IMPORT-LINE                PIC X(400).
006500
006600        COPY "FDCLIENT.CBL".
006700        COPY "FDINVOIC.CBL".
006800        COPY "FDMSTCTL.CBL".
006900
007000        FD  CONTROL-REPORT
007100            LABEL RECORDS ARE OMITTED.
007200        01  CONTROL-REPORT-LINE        PIC X(80).
007300
007400    WORKING-STORAGE SECTION.
007500
007600        01  W-END-OF-FILE              PIC X(01).
007700            88  END-OF-FILE                VALUE "Y".
007800
007900        01  W-ROW-OK-SW                PIC X(01).
008000            88  ROW-IS-OK                  VALUE "Y".
008100
008200        01  W-LINE-NUMBER               PIC 9(04).
008300        01  W-ROWS-READ                 PIC 9(06)  COMP.
008400        01  W-CLIENTS-IMPORTED          PIC 9(06)  COMP.
008500        01  W-INVOICES-IMPORTED         PIC 9(06)  COMP.
008600
008700*       ONE IMPORT ROW, UNSTRUNG ON THE SEMICOLON DELIMITER.
008800
008900        01  W-ROW-CLIENT-NAME           PIC X(40).
009000        01  W-ROW-CLIENT-EMAIL          PIC X(50).
009100        01  W-ROW-COMPANY               PIC X(40).
009200        01  W-ROW-INVOICE-NUMBER        PIC X(20).
009300        01  W-ROW-AMOUNT-TEXT           PIC X(15).
009400        01  W-ROW-CURRENCY              PIC X(03).
009500        01  W-ROW-ISSUE-DATE-TEXT       PIC X(10).
009600        01  W-ROW-DUE-DATE-TEXT         PIC X(10).
009700        01  W-ROW-DESCRIPTION           PIC X(60).
009800
009900        01  W-CURRENT-CLIENT-ID         PIC 9(06).
010000        01  W-PARSED-AMOUNT             PIC S9(08)V99.
010100        01  W-ISSUE-DATE-8              PIC 9(08).
010200        01  W-DUE-DATE-8                PIC 9(08).
010300
010400*       CLIENT CACHE - ONE ENTRY PER E-MAIL SEEN THIS RUN, SO A
010500*       SECOND ROW FOR THE SAME CLIENT DOES NOT RE-READ CLIENT-
010600*       FILE OR WRITE A DUPLICATE.
010700
010800        01  W-CLIENT-CACHE.
010900            05  W-CACHE-ENTRY OCCURS 300 TIMES
011000                               INDEXED BY W-CACHE-IX.
011100                10  W-CACHE-EMAIL       PIC X(50).
011200                10  W-CACHE-CLIENT-ID   PIC 9(06).
011300
011400        01  W-CACHE-COUNT               PIC 9(04)  COMP.
011500        01  W-CACHE-FOUND-SW            PIC X(01).
011600            88  CACHE-FOUND                 VALUE "Y".
011700        01  W-CACHE-FOUND-IX            PIC 9(04)  COMP.
011800
011900        01  W-CLIENT-FOUND-SW           PIC X(01).
012000            88  CLIENT-FOUND                VALUE "Y".
012100
012200        01  W-DUP-FOUND-SW              PIC X(01).
012300            88  DUP-FOUND                   VALUE "Y".
012400
012500*       AMOUNT SCANNER - DIGIT BY DIGIT, "," ALREADY TURNED TO
012600*       "." BY AN INSPECT BEFORE THE SCAN STARTS.
012700
012800        01  W-AMOUNT-LEN                PIC 9(02)  COMP.
012900        01  W-AMOUNT-POS                PIC 9(02)  COMP.
013000        01  W-AMOUNT-CHAR               PIC X(01).
013100        01  W-AMOUNT-DIGIT              PIC 9(01).
013200        01  W-AMOUNT-VALID-SW           PIC X(01).
013300            88  W-AMOUNT-IS-VALID           VALUE "Y".
013400        01  W-AMOUNT-SEEN-DOT           PIC X(01).
013500            88  W-AMOUNT-DOT-SEEN           VALUE "Y".
013600        01  W-AMOUNT-INT-VALUE          PIC 9(08)  COMP.
013700        01  W-AMOUNT-DEC-VALUE          PIC 9(02)  COMP.
013800        01  W-AMOUNT-DEC-DIGITS         PIC 9(01)  COMP.
013900
014000*       DATE TEXT VALIDATOR - "CCYY-MM-DD" IN, CCYYMMDD OUT,
014100*       SHARED BY THE ISSUE-DATE AND DUE-DATE CHECKS.
014200
014300        01  W-DATE-TEXT-IN              PIC X(10).
014400        01  W-DATE-VALID-SW             PIC X(01).
014500            88  W-DATE-IS-VALID             VALUE "Y".
014600        01  W-DATE-TEXT-OUT-8           PIC 9(08).
014700        01  W-DATE-TEXT-OUT-8-X REDEFINES W-DATE-TEXT-OUT-8.
014800            05  W-DATE-OUT-CCYY         PIC 9(04).
014900            05  W-DATE-OUT-MM           PIC 9(02).
015000            05  W-DATE-OUT-DD           PIC 9(02).
015100
015200        01  W-ERROR-MSG-TEXT            PIC X(80).
015300
015400*       ROW ERRORS HELD FOR THE BOTTOM OF THE IMPORT RESULT
015500*       REPORT - ONE LINE PER BAD ROW, PRINTED IN ROW ORDER.
015600
015700        01  W-ERROR-TABLE.
015800            05  W-ERROR-ENTRY OCCURS 300 TIMES
015900                               INDEXED BY W-ERROR-IX
016000                               PIC X(80).
016100
016200        01  W-ERROR-COUNT               PIC 9(04)  COMP.
016300
016400        01  HEADING-1.
016500            05  FILLER                 PIC X(30)
016600                        VALUE "IMPORT RESULT REPORT".
016700            05  FILLER                 PIC X(50) VALUE SPACES.
016800
016900        01  DETAIL-ROWS-LINE.
017000            05  FILLER                 PIC X(30)
017100                        VALUE "DATA ROWS READ...............:".
017200            05  DET-ROWS-COUNT         PIC ZZZ,ZZ9.
017300            05  FILLER                 PIC X(41) VALUE SPACES.
017400
017500        01  DETAIL-CLIENTS-LINE.
017600            05  FILLER                 PIC X(30)
017700                        VALUE "CLIENTS IMPORTED.............:".
017800            05  DET-CLIENTS-COUNT      PIC ZZZ,ZZ9.
017900            05  FILLER                 PIC X(41) VALUE SPACES.
018000
018100        01  DETAIL-INVOICES-LINE.
018200            05  FILLER                 PIC X(30)
018300                        VALUE "INVOICES IMPORTED............:".
018400            05  DET-INVOICES-COUNT     PIC ZZZ,ZZ9.
018500            05  FILLER                 PIC X(41) VALUE SPACES.
018600
018700PROCEDURE DIVISION.
018800
0189000000-MAIN-LOGIC.
019000
019100     OPEN INPUT IMPORT-FILE.
019200     OPEN I-O CLIENT-FILE.
019300     OPEN I-O INVOICE-FILE.
019400     OPEN I-O MSTCTL-FILE.
019500
019600     MOVE ZERO  TO W-ROWS-READ W-CLIENTS-IMPORTED W-INVOICES-IMPORTED
019700                   W-ERROR-COUNT W-CACHE-COUNT.
019800     MOVE "N" TO W-END-OF-FILE.
019900
020000     READ IMPORT-FILE NEXT RECORD
020100        AT END
020200           MOVE "Y" TO W-END-OF-FILE.
020300
020400     IF NOT END-OF-FILE
020500        PERFORM 0100-READ-IMPORT-NEXT
020600        PERFORM 0200-PROCESS-ONE-ROW UNTIL END-OF-FILE.
020700
020800     CLOSE INVOICE-FILE.
020900     CLOSE CLIENT-FILE.
021000     CLOSE MSTCTL-FILE.
021100     CLOSE IMPORT-FILE.
021200
021300     PERFORM 0500-PRINT-IMPORT-REPORT.
021400
021500     STOP RUN.
021600
0217000000-EXIT.
021800     EXIT.
021900
0220000100-READ-IMPORT-NEXT.
022100
022200     READ IMPORT-FILE NEXT RECORD
022300        AT END
022400           MOVE "Y" TO W-END-OF-FILE.
022500
0226000200-PROCESS-ONE-ROW.
022700
022800     ADD 1 TO W-ROWS-READ.
022900     COMPUTE W-LINE-NUMBER = W-ROWS-READ + 1.
023000     MOVE "Y" TO W-ROW-OK-SW.
023100
023200     MOVE SPACES TO W-ROW-CLIENT-NAME W-ROW-CLIENT-EMAIL
023300                    W-ROW-COMPANY W-ROW-INVOICE-NUMBER
023400                    W-ROW-AMOUNT-TEXT W-ROW-CURRENCY
023500                    W-ROW-ISSUE-DATE-TEXT W-ROW-DUE-DATE-TEXT
023600                    W-ROW-DESCRIPTION.
023700
023800     UNSTRING IMPORT-LINE DELIMITED BY ";"
023900         INTO W-ROW-CLIENT-NAME   W-ROW-CLIENT-EMAIL
024000              W-ROW-COMPANY       W-ROW-INVOICE-NUMBER
024100              W-ROW-AMOUNT-TEXT   W-ROW-CURRENCY
024200              W-ROW-ISSUE-DATE-TEXT W-ROW-DUE-DATE-TEXT
024300              W-ROW-DESCRIPTION.
024400
024500     IF W-ROW-CLIENT-EMAIL = SPACES
024600        STRING "Ligne " W-LINE-NUMBER ": Email client manquant"
024700           DELIMITED BY SIZE INTO W-ERROR-MSG-TEXT
024800        PERFORM 0900-LOG-ERROR-ROW
024900     ELSE
025000        PERFORM 0210-RESOLVE-CLIENT.
025100
025200     IF ROW-IS-OK
025300        IF W-ROW-INVOICE-NUMBER = SPACES
025400           STRING "Ligne " W-LINE-NUMBER
025500                  ": Numéro de facture manquant"
025600              DELIMITED BY SIZE INTO W-ERROR-MSG-TEXT
025700           PERFORM 0900-LOG-ERROR-ROW
025800        ELSE
025900           PERFORM 0220-CHECK-DUPLICATE-INVOICE.
026000
026100     IF ROW-IS-OK
026200        PERFORM 0230-VALIDATE-AMOUNT.
026300
026400     IF ROW-IS-OK
026500        PERFORM 0240-VALIDATE-BOTH-DATES.
026600
026700     IF ROW-IS-OK
026800        PERFORM 0300-CREATE-INVOICE-AND-SCHEDULE.
026900
027000     PERFORM 0100-READ-IMPORT-NEXT.
027100
0272000210-RESOLVE-CLIENT.
027300
027400*    CHECK THE CACHE FIRST; A MISS FALLS BACK TO THE ALTERNATE
027500*    KEY ON CLIENT-FILE; STILL NOT FOUND MEANS A NEW CLIENT.
027600
027700     MOVE "N" TO W-CACHE-FOUND-SW.
027800     PERFORM 0211-SEARCH-CACHE-ENTRY
027900         VARYING W-CACHE-IX FROM 1 BY 1
028000         UNTIL W-CACHE-IX > W-CACHE-COUNT.
028100
028200     IF CACHE-FOUND
028300        SET W-CACHE-IX TO W-CACHE-FOUND-IX
028400        MOVE W-CACHE-CLIENT-ID(W-CACHE-IX) TO W-CURRENT-CLIENT-ID
028500     ELSE
028600        MOVE W-ROW-CLIENT-EMAIL TO CLIENT-EMAIL
028700        MOVE "Y" TO W-CLIENT-FOUND-SW
028800        READ CLIENT-FILE RECORD KEY IS CLIENT-EMAIL
028900           INVALID KEY
029000              MOVE "N" TO W-CLIENT-FOUND-SW
029100        IF CLIENT-FOUND
029200           MOVE CLIENT-ID TO W-CURRENT-CLIENT-ID
029300        ELSE
029400           PERFORM ADD-NEW-CLIENT-RECORD
029500           ADD 1 TO W-CLIENTS-IMPORTED
029600        PERFORM 0212-ADD-CACHE-ENTRY.
029700
0298000211-SEARCH-CACHE-ENTRY.
029900
030000     IF W-CACHE-EMAIL(W-CACHE-IX) = W-ROW-CLIENT-EMAIL
030100        MOVE "Y" TO W-CACHE-FOUND-SW
030200        MOVE W-CACHE-IX TO W-CACHE-FOUND-IX.
030300
0304000212-ADD-CACHE-ENTRY.
030500
030600     IF W-CACHE-COUNT < 300
030700        ADD 1 TO W-CACHE-COUNT
030800        SET W-CACHE-IX TO W-CACHE-COUNT
030900        MOVE W-ROW-CLIENT-EMAIL  TO W-CACHE-EMAIL(W-CACHE-IX)
031000        MOVE W-CURRENT-CLIENT-ID TO W-CACHE-CLIENT-ID(W-CACHE-IX).
031100
0312000220-CHECK-DUPLICATE-INVOICE.
031300
031400     MOVE W-ROW-INVOICE-NUMBER TO INV-NUMBER.
031500     MOVE "Y" TO W-DUP-FOUND-SW.
031600
031700     READ INVOICE-FILE RECORD KEY IS INV-NUMBER
031800        INVALID KEY
031900           MOVE "N" TO W-DUP-FOUND-SW.
032000
032100     IF DUP-FOUND
032200        STRING "Ligne " W-LINE-NUMBER ": Facture "
032300               W-ROW-INVOICE-NUMBER " existe déjà"
032400           DELIMITED BY SIZE INTO W-ERROR-MSG-TEXT
032500        PERFORM 0900-LOG-ERROR-ROW.
032600
0327000230-VALIDATE-AMOUNT.
032800
032900     INSPECT W-ROW-AMOUNT-TEXT REPLACING ALL "," BY ".".
033000
033100     MOVE "Y" TO W-AMOUNT-VALID-SW.
033200     MOVE "N" TO W-AMOUNT-SEEN-DOT.
033300     MOVE 0 TO W-AMOUNT-INT-VALUE W-AMOUNT-DEC-VALUE
033400                W-AMOUNT-DEC-DIGITS.
033500
033600     PERFORM 0231-FIND-AMOUNT-LEN.
033700
033800     IF W-AMOUNT-LEN = 0
033900        MOVE "N" TO W-AMOUNT-VALID-SW
034000     ELSE
034100        PERFORM 0232-SCAN-ONE-AMOUNT-CHAR
034200            VARYING W-AMOUNT-POS FROM 1 BY 1
034300            UNTIL W-AMOUNT-POS > W-AMOUNT-LEN
034400                  OR NOT W-AMOUNT-IS-VALID.
034500
034600     IF W-AMOUNT-IS-VALID
034700        IF W-AMOUNT-DEC-DIGITS = 1
034800           COMPUTE W-AMOUNT-DEC-VALUE = W-AMOUNT-DEC-VALUE * 10.
034900        COMPUTE W-PARSED-AMOUNT =
035000                W-AMOUNT-INT-VALUE + (W-AMOUNT-DEC-VALUE / 100)
035100     ELSE
035200        STRING "Ligne " W-LINE-NUMBER ": Montant invalide"
035300           DELIMITED BY SIZE INTO W-ERROR-MSG-TEXT
035400        PERFORM 0900-LOG-ERROR-ROW.
035500
0356000231-FIND-AMOUNT-LEN.
035700
035800     MOVE 15 TO W-AMOUNT-LEN.
035900     PERFORM 0231-TRIM-ONE-TRAILING-BLANK
036000         UNTIL W-AMOUNT-LEN = 0
036100               OR W-ROW-AMOUNT-TEXT(W-AMOUNT-LEN:1) NOT = SPACE.
036200
0363000231-TRIM-ONE-TRAILING-BLANK.
036400
036500     SUBTRACT 1 FROM W-AMOUNT-LEN.
036600
0367000232-SCAN-ONE-AMOUNT-CHAR.
036800
036900     MOVE W-ROW-AMOUNT-TEXT(W-AMOUNT-POS:1) TO W-AMOUNT-CHAR.
037000
037100     IF W-AMOUNT-CHAR = "."
037200        IF W-AMOUNT-DOT-SEEN
037300           MOVE "N" TO W-AMOUNT-VALID-SW
037400        ELSE
037500           MOVE "Y" TO W-AMOUNT-SEEN-DOT
037600     ELSE
037700        IF W-AMOUNT-CHAR IS NOT NUMERIC
037800           MOVE "N" TO W-AMOUNT-VALID-SW
037900        ELSE
038000           MOVE W-AMOUNT-CHAR TO W-AMOUNT-DIGIT
038100           IF NOT W-AMOUNT-DOT-SEEN
038200              COMPUTE W-AMOUNT-INT-VALUE =
038300                      W-AMOUNT-INT-VALUE * 10 + W-AMOUNT-DIGIT
038400           ELSE
038500              IF W-AMOUNT-DEC-DIGITS < 2
038600                 COMPUTE W-AMOUNT-DEC-VALUE =
038700                         W-AMOUNT-DEC-VALUE * 10 + W-AMOUNT-DIGIT
038800                 ADD 1 TO W-AMOUNT-DEC-DIGITS.
038900
0390000240-VALIDATE-BOTH-DATES.
039100
039200     MOVE W-ROW-ISSUE-DATE-TEXT TO W-DATE-TEXT-IN.
039300     PERFORM 0241-VALIDATE-DATE-TEXT.
039400
039500     IF W-DATE-IS-VALID
039600        MOVE W-DATE-TEXT-OUT-8 TO W-ISSUE-DATE-8
039700        MOVE W-ROW-DUE-DATE-TEXT TO W-DATE-TEXT-IN
039800        PERFORM 0241-VALIDATE-DATE-TEXT
039900        IF W-DATE-IS-VALID
040000           MOVE W-DATE-TEXT-OUT-8 TO W-DUE-DATE-8
040100        ELSE
040200           PERFORM 0242-LOG-DATE-ERROR
040300     ELSE
040400        PERFORM 0242-LOG-DATE-ERROR.
040500
0406000241-VALIDATE-DATE-TEXT.
040700
040800     MOVE "Y" TO W-DATE-VALID-SW.
040900
041000     IF W-DATE-TEXT-IN(5:1) NOT = "-" OR
041100        W-DATE-TEXT-IN(8:1) NOT = "-"
041200        MOVE "N" TO W-DATE-VALID-SW
041300     ELSE
041400        IF W-DATE-TEXT-IN(1:4) NOT NUMERIC OR
041500           W-DATE-TEXT-IN(6:2) NOT NUMERIC OR
041600           W-DATE-TEXT-IN(9:2) NOT NUMERIC
041700           MOVE "N" TO W-DATE-VALID-SW
041800        ELSE
041900           MOVE W-DATE-TEXT-IN(1:4) TO W-DATE-OUT-CCYY
042000           MOVE W-DATE-TEXT-IN(6:2) TO W-DATE-OUT-MM
042100           MOVE W-DATE-TEXT-IN(9:2) TO W-DATE-OUT-DD
042200           IF W-DATE-OUT-MM < 1 OR W-DATE-OUT-MM > 12 OR
042300              W-DATE-OUT-DD < 1 OR W-DATE-OUT-DD > 31
042400              MOVE "N" TO W-DATE-VALID-SW.
042500
0426000242-LOG-DATE-ERROR.
042700
042800     STRING "Ligne " W-LINE-NUMBER
042900            ": Format de date invalide (attendu: YYYY-MM-DD)"
043000        DELIMITED BY SIZE INTO W-ERROR-MSG-TEXT
043100     PERFORM 0900-LOG-ERROR-ROW.
043200
0433000300-CREATE-INVOICE-AND-SCHEDULE.
043400
043500*    INVOICE-FILE MUST BE CLOSED BEFORE THE CALL TO REMINDER-
043600*    SCHEDULER, WHICH OPENS IT ITSELF - SAME RULE AS EVERY OTHER
043700*    CALL OUT TO A SUBPROGRAM THAT TOUCHES A FILE THIS PROGRAM
043800*    ALSO HAS OPEN.
043900
044000     PERFORM ADD-NEW-INVOICE-RECORD.
044100
044200     ADD 1 TO W-INVOICES-IMPORTED.
044300
044400     CLOSE INVOICE-FILE.
044500     CALL "reminder-scheduler" USING INV-ID.
044600     OPEN I-O INVOICE-FILE.
044700
0448000500-PRINT-IMPORT-REPORT.
044900
045000     MOVE W-ROWS-READ        TO DET-ROWS-COUNT.
045100     MOVE W-CLIENTS-IMPORTED  TO DET-CLIENTS-COUNT.
045200     MOVE W-INVOICES-IMPORTED TO DET-INVOICES-COUNT.
045300
045400     OPEN EXTEND CONTROL-REPORT.
045500
045600     MOVE SPACES TO CONTROL-REPORT-LINE.
045700     WRITE CONTROL-REPORT-LINE.
045800     MOVE HEADING-1 TO CONTROL-REPORT-LINE.
045900     WRITE CONTROL-REPORT-LINE.
046000     MOVE DETAIL-ROWS-LINE TO CONTROL-REPORT-LINE.
046100     WRITE CONTROL-REPORT-LINE.
046200     MOVE DETAIL-CLIENTS-LINE TO CONTROL-REPORT-LINE.
046300     WRITE CONTROL-REPORT-LINE.
046400     MOVE DETAIL-INVOICES-LINE TO CONTROL-REPORT-LINE.
046500     WRITE CONTROL-REPORT-LINE.
046600
046700     PERFORM 0510-PRINT-ONE-ERROR-LINE
046800         VARYING W-ERROR-IX FROM 1 BY 1
046900         UNTIL W-ERROR-IX > W-ERROR-COUNT.
047000
047100     CLOSE CONTROL-REPORT.
047200
0473000510-PRINT-ONE-ERROR-LINE.
047400
047500     MOVE SPACES TO CONTROL-REPORT-LINE.
047600     MOVE W-ERROR-ENTRY(W-ERROR-IX) TO CONTROL-REPORT-LINE.
047700     WRITE CONTROL-REPORT-LINE.
047800
0479000900-LOG-ERROR-ROW.
048000
048100     ADD 1 TO W-ERROR-COUNT.
048200     IF W-ERROR-COUNT <= 300
048300        SET W-ERROR-IX TO W-ERROR-COUNT
048400        MOVE W-ERROR-MSG-TEXT TO W-ERROR-ENTRY(W-ERROR-IX).
048500
048600     MOVE "N" TO W-ROW-OK-SW.
048700
048800COPY "PLCLIADD.CBL".
048900COPY "PLINVADD.CBL".
049000
049100
049200
049300
049400
049500
049600
049700
049800
049900

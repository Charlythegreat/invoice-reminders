000100
000200* PLCALADD.CBL
000300* -------------------------------------------------------------
000400*   ADD-CALENDAR-DAYS - true calendar-day arithmetic used to
000500*   turn an invoice due date plus a step's days-after-due into
000600*   a reminder's scheduled date.  Walks one day at a time
000700*   through the month-length table so leap years and month-end
000800*   roll-overs fall out for free; WS-CALDTE-DAYS-TO-ADD never
000900*   exceeds the largest STEP-DAYS-AFTER on the ladder (30 as
001000*   shipped) so the day-at-a-time loop costs nothing to speak
001100*   of.                                                 -- R.A.
001200*   2024-03-11  RA   Ticket AR-118: written for the go-live of
001300*                     the escalation-ladder scheduler.
001400* -------------------------------------------------------------
001500
001600ADD-CALENDAR-DAYS.
001700
001800     MOVE WS-CALDTE-IN-CCYY  TO WS-CALDTE-WORK-CCYY.
001900     MOVE WS-CALDTE-IN-MM    TO WS-CALDTE-WORK-MM.
002000     MOVE WS-CALDTE-IN-DD    TO WS-CALDTE-WORK-DD.
002100
002200     PERFORM BUILD-CALDTE-MONTH-TABLE.
002300
002400     PERFORM CALADD-ADD-ONE-DAY
002500         WS-CALDTE-DAYS-TO-ADD TIMES.
002600
002700     MOVE WS-CALDTE-WORK-CCYY TO WS-CALDTE-IN-CCYY.
002800     MOVE WS-CALDTE-WORK-MM   TO WS-CALDTE-IN-MM.
002900     MOVE WS-CALDTE-WORK-DD   TO WS-CALDTE-IN-DD.
003000     MOVE WS-CALDTE-DATE-IN   TO WS-CALDTE-DATE-OUT.
003100
003200BUILD-CALDTE-MONTH-TABLE.
003300
003400     MOVE "N" TO WS-CALDTE-LEAP-SWITCH.
003500
003600     DIVIDE WS-CALDTE-WORK-CCYY BY 400
003700        GIVING WS-CALDTE-DUMMY-QUOTIENT
003800        REMAINDER WS-CALDTE-REMAINDER-400.
003900     DIVIDE WS-CALDTE-WORK-CCYY BY 100
004000        GIVING WS-CALDTE-DUMMY-QUOTIENT
004100        REMAINDER WS-CALDTE-REMAINDER-100.
004200     DIVIDE WS-CALDTE-WORK-CCYY BY 4
004300        GIVING WS-CALDTE-DUMMY-QUOTIENT
004400        REMAINDER WS-CALDTE-REMAINDER-4.
004500
004600     IF WS-CALDTE-REMAINDER-400 = 0
004700        MOVE "Y" TO WS-CALDTE-LEAP-SWITCH
004800     ELSE
004900        IF WS-CALDTE-REMAINDER-100 = 0
005000           MOVE "N" TO WS-CALDTE-LEAP-SWITCH
005100        ELSE
005200           IF WS-CALDTE-REMAINDER-4 = 0
005300              MOVE "Y" TO WS-CALDTE-LEAP-SWITCH.
005400
005500     MOVE 31 TO WS-CALDTE-MONTH-LEN(1).
005600     MOVE 28 TO WS-CALDTE-MONTH-LEN(2).
005700     IF WS-CALDTE-IS-LEAP-YEAR
005800        MOVE 29 TO WS-CALDTE-MONTH-LEN(2).
005900     MOVE 31 TO WS-CALDTE-MONTH-LEN(3).
006000     MOVE 30 TO WS-CALDTE-MONTH-LEN(4).
006100     MOVE 31 TO WS-CALDTE-MONTH-LEN(5).
006200     MOVE 30 TO WS-CALDTE-MONTH-LEN(6).
006300     MOVE 31 TO WS-CALDTE-MONTH-LEN(7).
006400     MOVE 31 TO WS-CALDTE-MONTH-LEN(8).
006500     MOVE 30 TO WS-CALDTE-MONTH-LEN(9).
006600     MOVE 31 TO WS-CALDTE-MONTH-LEN(10).
006700     MOVE 30 TO WS-CALDTE-MONTH-LEN(11).
006800     MOVE 31 TO WS-CALDTE-MONTH-LEN(12).
006900
007000CALADD-ADD-ONE-DAY.
007100
007200     ADD 1 TO WS-CALDTE-WORK-DD.
007300
007400     IF WS-CALDTE-WORK-DD > WS-CALDTE-MONTH-LEN(WS-CALDTE-WORK-MM)
007500        MOVE 1 TO WS-CALDTE-WORK-DD
007600        ADD 1 TO WS-CALDTE-WORK-MM
007700        IF WS-CALDTE-WORK-MM > 12
007800           MOVE 1 TO WS-CALDTE-WORK-MM
007900           ADD 1 TO WS-CALDTE-WORK-CCYY
008000           PERFORM BUILD-CALDTE-MONTH-TABLE.
008100
008200
008300
008400
008500
008600
008700
